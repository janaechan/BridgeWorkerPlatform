000100*-----------------------------------------------------------------        
000200*    EVNTCPY - ACTIVITY-EVENT RECORD LAYOUT                               
000300*               ZERO OR MORE PER PARTICIPANT.  DRIVES BURST-START         
000400*               DETECTION (COBNOT01) AND STUDY-START LOOKUP FOR           
000500*               RETENTION REPORT (COBRET01).  FILE IS GROUPED AND         
000600*               SORTED BY EVT-PARTICIPANT-ID.                             
000700*-----------------------------------------------------------------        
000800*                                                                         
000900*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001000*                                                                         
001100*-----------------------------------------------------------------        
001200*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001300*-----------------------------------------------------------------        
001400 01  ACTIVITY-EVENT-RECORD.                                               
001500*        ** grouping field, not a unique key                              
001600     03  EVT-PARTICIPANT-ID          PIC X(36).                           
001700     03  EVT-ID                      PIC X(40).                           
001800     03  EVT-TIMESTAMP               PIC 9(08).                           
001900     03  FILLER                      PIC X(16).                           
002000                                                                          
