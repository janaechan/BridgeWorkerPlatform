000100*-----------------------------------------------------------------        
000200*    TPLKCPY - TEMPLATE RESOLVER LINKAGE LAYOUT                           
000300*               SHARED BY COBNOT01 (CALLER) AND COBTPL01 (CALLED          
000400*               SUBPROGRAM).  COBNOT01 BUILDS THE FLAT BUFFER,            
000500*               COBTPL01 REDEFINES IT INTO NAMED FIELDS -- SAME           
000600*               SHAPE COBSV001 USES FOR ITS DFHCOMMAREA.                  
000700*-----------------------------------------------------------------        
000800*                                                                         
000900*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001000*                                                                         
001100*-----------------------------------------------------------------        
001200*    1989/09/01  KMR  BRG-0133  ORIGINAL COPYBOOK.                        
001300*-----------------------------------------------------------------        
001400 01  TPL-LINKAGE-BUFFER              PIC X(323).                          
001500 01  TPL-LINKAGE-FIELDS REDEFINES TPL-LINKAGE-BUFFER.                     
001600     03  TPL-PARTICIPANT-ID          PIC X(36).                           
001700     03  TPL-APP-URL                 PIC X(120).                          
001800*        ** MESSAGE TEXT IN; RESOLVED TEXT OUT, SAME SLOT                 
001900     03  TPL-MESSAGE-TEXT            PIC X(160).                          
002000     03  TPL-RETURN-CODE             PIC X(01).                           
002100         88  TPL-RETURN-OK               VALUE "O".                       
002200         88  TPL-RETURN-NOT-CONFIGURED   VALUE "E".                       
002300     03  FILLER                      PIC X(06).                           
002400                                                                          
