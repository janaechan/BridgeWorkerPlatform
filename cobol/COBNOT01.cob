000100*-----------------------------------------------------------------        
000200*    COBNOT01 - BRIDGE NOTIFICATION WORKER                                
000300*               NIGHTLY BATCH DRIVER.  FOR EACH ENROLLED                  
000400*               PARTICIPANT, DECIDES WHETHER A STUDY REMINDER IS          
000500*               DUE TODAY AND, IF SO, PICKS ONE MESSAGE FROM THE          
000600*               APPROPRIATE POOL, RESOLVES ITS TEMPLATE                   
000700*               PLACEHOLDERS THROUGH COBTPL01 AND LOGS THE SENT           
000800*               TEXT.  ONE RUN PROCESSES ONE STUDY'S                      
000900*               WORKER-CONFIG-FILE RECORD.                                
001000*-----------------------------------------------------------------        
001100*                                                                         
001200*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001300*                                                                         
001400*-----------------------------------------------------------------        
001500*    1987/04/14  KMR  BRG-0118  ORIGINAL PROGRAM.  REPLACED THE           
001600*                                OLD OUTBOUND-DIALER REMINDER JOB         
001700*                                WITH THIS SMS GATEWAY FEED.              
001800*    1988/10/02  KMR  BRG-0122  ADDED THE CUMULATIVE MISSED-DAYS          
001900*                                CHECK -- STUDY COORDINATORS              
002000*                                WANTED A SOFTER NUDGE THAN THE           
002100*                                CONSECUTIVE-MISS ALERT.                  
002200*    1989/09/01  KMR  BRG-0133  TEMPLATE SUBSTITUTION SPLIT OUT           
002300*                                TO COBTPL01.  THIS PROGRAM NOW           
002400*                                CALLS IT RATHER THAN INLINING            
002500*                                THE ${} SCAN.                            
002600*    1991/06/05  KMR  BRG-0151  ADDED THE ENROLLMENT-DAY BLACKOUT         
002700*                                WINDOW (260-CHECK-BLACKOUT).             
002800*    1993/02/18  KMR  BRG-0162  SUPPRESS CHECK NOW COMPARES               
002900*                                AGAINST THE ACTIVE BURST WINDOW          
003000*                                INSTEAD OF "SENT IN THE LAST 24          
003100*                                HOURS" -- TOO MANY DOUBLE SENDS          
003200*                                ACROSS A BURST BOUNDARY.                 
003300*    1998/11/09  DJP  BRG-0178  ADDED THE PRE-BURST PATH                  
003400*                                (245-TEST-PREBURST-CANDIDATE,            
003500*                                290-CHECK-PREBURST).                     
003600*    1999/01/06  DJP  BRG-0179  Y2K -- WS-RUN-DATE NOW WINDOWS            
003700*                                THE TWO-DIGIT YEAR FROM ACCEPT           
003800*                                FROM DATE THROUGH                        
003900*                                610-BUILD-RUN-DATE (50-99 = 19,          
004000*                                00-49 = 20).  PREVIOUSLY THE             
004100*                                CENTURY WAS HARD-CODED "19" AND          
004200*                                BURST WINDOWS SPANNING 2000              
004300*                                WOULD HAVE MISCOMPARED.                  
004400*    2002/07/30  DJP  BRG-0195  LAST-NOTIFICATION-FILE CONVERTED          
004500*                                FROM INDEXED TO RELATIVE, KEYED          
004600*                                BY THE PARTICIPANT'S ORDINAL             
004700*                                POSITION IN PARTICIPANT-FILE --          
004800*                                THE INDEXED VERSION WAS A                
004900*                                BOTTLENECK ON THE REWRITE PATH.          
005000*    2005/04/11  DJP  BRG-0210  300-CHECK-SUPPRESS AND                    
005100*                                255-CHECK-BURST-WINDOW NOW GO            
005200*                                THROUGH 600-DAY-NUMBER-OF FOR            
005300*                                BOTH DATES BEING COMPARED --             
005400*                                RAW YYYYMMDD SUBTRACTION ACROSS          
005500*                                A MONTH END WAS UNDERCOUNTING            
005600*                                THE BURST WINDOW BY AS MUCH AS           
005700*                                TWO DAYS.                                
005800*    2011/05/20  DJP  BRG-0220  MESSAGE POOLS WIDENED TO 10               
005900*                                ENTRIES (SEE CFGRCPY).                   
006000*    2015/09/08  RTK  BRG-0231  ADDED THE EXCLUDED-GROUPS CHECK           
006100*                                (240) FOR STUDIES RUNNING A              
006200*                                CONTROL ARM.                             
006300*    2023/01/30  RTK  BRG-0244  HONOR PART-CONSENT-WITHDRAWN-FLAG         
006400*                                (230) -- LEGAL WANTED WITHDRAWN          
006500*                                PARTICIPANTS STOPPED COLD, NOT           
006600*                                JUST LEFT OUT OF NEW ENROLLMENT.         
006700*    2023/09/14  RTK  BRG-0247  220-CHECK-TIMEZONE NOW PARSES THE         
006800*                                SIGN AND HH:MM OF THE OFFSET AND         
006900*                                REJECTS ANYTHING OUTSIDE                 
007000*                                -11:00..-01:00 (221-CHECK-               
007100*                                TIMEZONE-RANGE) -- A BLANK-ONLY          
007200*                                CHECK LET POSITIVE AND                   
007300*                                OUT-OF-RANGE OFFSETS THROUGH.            
007400*    2023/11/02  RTK  BRG-0248  230-CHECK-CONSENT NOW SKIPS THE           
007500*                                WITHDRAWN/NO-CONSENT TEST WHEN           
007600*                                THE PARTICIPANT CARRIES                  
007700*                                CLINICAL_CONSENT OR                      
007800*                                TEST_NO_CONSENT (231-SCAN-ONE-           
007900*                                GROUP-FOR-EXEMPTION) -- THIS             
008000*                                EXEMPTION WAS IN THE ORIGINAL            
008100*                                SPEC BUT WAS NEVER CODED.                
008200*    2024/05/02  RTK  BRG-0252  256/269 NOW PIN THE ACTIVE                
008300*                                BURST'S DAY-NUMBER WINDOW AND            
008400*                                270, 280 AND 310 FILTER EVERY            
008500*                                SCHEDULE ROW THROUGH IT -- A             
008600*                                ROW LEFT OVER FROM AN EARLIER            
008700*                                CFG-BURST-EVENT-ID WAS BEING             
008800*                                COUNTED TOWARD THE CURRENT               
008900*                                BURST.  310-COUNT-MISSED-DAYS            
009000*                                ALSO NOW TESTS THE CUMULATIVE            
009100*                                THRESHOLD BEFORE THE                     
009200*                                CONSECUTIVE ONE, NOT AFTER.              
009300*    2024/06/18  RTK  BRG-0255  311-TEST-ONE-SCHEDULE-DAY WAS             
009400*                                TRACKING THE LONGEST MISSED RUN          
009500*                                SEEN ANYWHERE IN THE SCHEDULE,           
009600*                                NOT THE RUN ENDING AT PROCESSING         
009700*                                DATE -- AN EARLIER, ALREADY-             
009800*                                BROKEN STREAK COULD OUTWEIGH THE         
009900*                                CURRENT ONE AND TRIGGER THE              
010000*                                WRONG EARLY/LATE MESSAGE.  310           
010100*                                NOW TAKES WS-RUNNING-MISSED AS           
010200*                                IT STANDS AT LOOP EXIT.                  
010300*-----------------------------------------------------------------        
010400 IDENTIFICATION DIVISION.                                                 
010500 PROGRAM-ID.    COBNOT01.                                                 
010600 AUTHOR.        CAST SOFTWARE.                                            
010700 INSTALLATION.  BRIDGE RESEARCH DATA CENTER.                              
010800 DATE-WRITTEN.  APRIL 1987.                                               
010900 DATE-COMPILED.                                                           
011000 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
011100*                                                                         
011200 EJECT                                                                    
011300 ENVIRONMENT DIVISION.                                                    
011400 CONFIGURATION SECTION.                                                   
011500 SPECIAL-NAMES.                                                           
011600     C01 IS TOP-OF-FORM.                                                  
011700*                                                                         
011800 INPUT-OUTPUT SECTION.                                                    
011900 FILE-CONTROL.                                                            
012000     SELECT PARTICIPANT-FILE ASSIGN TO PARTFILE                           
012100         ORGANIZATION IS SEQUENTIAL                                       
012200         FILE STATUS IS WS-PART-FILE-STATUS.                              
012300*                                                                         
012400     SELECT ACTIVITY-EVENT-FILE ASSIGN TO EVNTFILE                        
012500         ORGANIZATION IS SEQUENTIAL                                       
012600         FILE STATUS IS WS-EVNT-FILE-STATUS.                              
012700*                                                                         
012800     SELECT SCHEDULED-ACTIVITY-FILE ASSIGN TO SCHAFILE                    
012900         ORGANIZATION IS SEQUENTIAL                                       
013000         FILE STATUS IS WS-SCHA-FILE-STATUS.                              
013100*                                                                         
013200     SELECT WORKER-CONFIG-FILE ASSIGN TO CFGRFILE                         
013300         ORGANIZATION IS SEQUENTIAL                                       
013400         FILE STATUS IS WS-CFGR-FILE-STATUS.                              
013500*                                                                         
013600     SELECT LAST-NOTIFICATION-FILE ASSIGN TO LASTNOTF                     
013700         ORGANIZATION IS RELATIVE                                         
013800         ACCESS MODE IS RANDOM                                            
013900         RELATIVE KEY IS WS-LNOT-RELATIVE-KEY                             
014000         FILE STATUS IS WS-LNOT-FILE-STATUS.                              
014100*                                                                         
014200     SELECT NOTIFICATION-OUTPUT-FILE ASSIGN TO NOTOFILE                   
014300         ORGANIZATION IS SEQUENTIAL                                       
014400         FILE STATUS IS WS-NOTO-FILE-STATUS.                              
014500*                                                                         
014600 DATA DIVISION.                                                           
014700 FILE SECTION.                                                            
014800*                                                                         
014900 FD  PARTICIPANT-FILE                                                     
015000     LABEL RECORDS ARE STANDARD.                                          
015100     COPY PARTCPY.                                                        
015200*                                                                         
015300 FD  ACTIVITY-EVENT-FILE                                                  
015400     LABEL RECORDS ARE STANDARD.                                          
015500     COPY EVNTCPY.                                                        
015600*                                                                         
015700 FD  SCHEDULED-ACTIVITY-FILE                                              
015800     LABEL RECORDS ARE STANDARD.                                          
015900     COPY SCHACPY.                                                        
016000*                                                                         
016100 FD  WORKER-CONFIG-FILE                                                   
016200     LABEL RECORDS ARE STANDARD.                                          
016300     COPY CFGRCPY.                                                        
016400*                                                                         
016500 FD  LAST-NOTIFICATION-FILE                                               
016600     LABEL RECORDS ARE STANDARD.                                          
016700     COPY LNOTCPY.                                                        
016800*                                                                         
016900 FD  NOTIFICATION-OUTPUT-FILE                                             
017000     LABEL RECORDS ARE STANDARD.                                          
017100     COPY NOTOCPY.                                                        
017200*                                                                         
017300 EJECT                                                                    
017400 WORKING-STORAGE SECTION.                                                 
017500*                                                                         
017600*   ** SIZE OF EACH CFG-EARLY-MSG/CFG-LATE-MSG/CFG-CUMULATIVE-MSG         
017700*   ** POOL.  320-SELECT-MESSAGE MOVES THIS INTO WS-MESSAGE-POOL-         
017800*   ** SIZE RATHER THAN CARRYING THE "10" AS A LITERAL THREE              
017900*   ** TIMES OVER.                                                        
018000 77  WS-MESSAGE-POOL-LIMIT           PIC S9(9) COMP VALUE +10.            
018100 01  WS-FILE-STATUS-GROUP.                                                
018200     03  WS-PART-FILE-STATUS         PIC X(02).                           
018300         88  WS-PART-EOF-STATUS          VALUE "10".                      
018400     03  WS-EVNT-FILE-STATUS         PIC X(02).                           
018500         88  WS-EVNT-EOF-STATUS          VALUE "10".                      
018600     03  WS-SCHA-FILE-STATUS         PIC X(02).                           
018700         88  WS-SCHA-EOF-STATUS          VALUE "10".                      
018800     03  WS-CFGR-FILE-STATUS         PIC X(02).                           
018900     03  WS-LNOT-FILE-STATUS         PIC X(02).                           
019000     03  WS-NOTO-FILE-STATUS         PIC X(02).                           
019100*                                                                         
019200 01  WS-SWITCHES.                                                         
019300     03  WS-PARTICIPANT-EOF-SWITCH   PIC X(01) VALUE "N".                 
019400         88  WS-PARTICIPANT-EOF          VALUE "Y".                       
019500     03  WS-EVENT-EOF-SWITCH         PIC X(01) VALUE "N".                 
019600         88  WS-EVENT-EOF                 VALUE "Y".                      
019700     03  WS-SCHA-EOF-SWITCH          PIC X(01) VALUE "N".                 
019800         88  WS-SCHA-EOF                  VALUE "Y".                      
019900     03  WS-ELIGIBLE-SWITCH          PIC X(01) VALUE "N".                 
020000         88  WS-ELIGIBLE                  VALUE "Y".                      
020100     03  WS-CONSENT-EXEMPT-SWITCH    PIC X(01) VALUE "N".                 
020200         88  WS-CONSENT-EXEMPT            VALUE "Y".                      
020300     03  WS-PREBURST-SWITCH          PIC X(01) VALUE "N".                 
020400         88  WS-PREBURST-CANDIDATE        VALUE "Y".                      
020500     03  WS-ACTIVE-BURST-FOUND-SWITCH                                     
020600                                     PIC X(01) VALUE "N".                 
020700         88  WS-ACTIVE-BURST-FOUND        VALUE "Y".                      
020800     03  WS-LNOT-FOUND-SWITCH        PIC X(01) VALUE "N".                 
020900         88  WS-LNOT-FOUND                VALUE "Y".                      
021000     03  WS-IN-WINDOW-SWITCH         PIC X(01) VALUE "N".                 
021100         88  WS-SCHEDULE-IN-WINDOW       VALUE "Y".                       
021200*                                                                         
021300 01  WS-RUN-DATE-FIELDS.                                                  
021400     03  WS-ACCEPT-DATE              PIC 9(06).                           
021500     03  WS-RUN-DATE                 PIC 9(08).                           
021600     03  WS-PROCESSING-DATE          PIC 9(08).                           
021700*                                                                         
021800 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.                       
021900     03  WS-ACCEPT-YY                PIC 9(02).                           
022000     03  WS-ACCEPT-MM                PIC 9(02).                           
022100     03  WS-ACCEPT-DD                PIC 9(02).                           
022200*                                                                         
022300 01  WS-PARTICIPANT-SEQ-NO           PIC 9(08) COMP.                      
022400 01  WS-LNOT-RELATIVE-KEY            PIC 9(08) COMP.                      
022500*                                                                         
022600 01  WS-EVENT-TABLE.                                                      
022700     03  WS-EVENT-ENTRY              OCCURS 50 TIMES                      
022800                                      INDEXED BY WS-EVT-IDX.              
022900         05  WS-EVENT-ID             PIC X(40).                           
023000         05  WS-EVENT-TIMESTAMP      PIC 9(08).                           
023100 01  WS-EVENT-COUNT                  PIC 9(03) COMP.                      
023200*                                                                         
023300*   ** DAYS IN THE LONGEST BURST THIS SUITE HAS EVER BEEN                 
023400*   ** CONFIGURED FOR (SEE CFG-BURST-DURATION-DAYS, MAX 999).             
023500 01  WS-SCHEDULE-TABLE.                                                   
023600     03  WS-SCHEDULE-ENTRY           OCCURS 400 TIMES                     
023700                                      INDEXED BY WS-SCH-IDX.              
023800         05  WS-SCHEDULE-ON          PIC 9(08).                           
023900         05  WS-SCHEDULE-STATUS      PIC X(01).                           
024000 01  WS-SCHEDULE-COUNT                PIC 9(03) COMP.                     
024100*                                                                         
024200 01  WS-ACTIVE-BURST-START           PIC 9(08).                           
024300*   ** STABLE DAY-NUMBER BOUNDS OF THE ACTIVE BURST, SET ONCE             
024400*   ** BY 256-SET-BURST-WINDOW-DAYNUMS AND USED BY 269-TEST-              
024500*   ** SCHEDULE-ROW-IN-WINDOW SO 270/280/310 ONLY SEE ROWS                
024600 01  WS-BURST-WINDOW-DAYNUMS.                                             
024700     03  WS-BURST-START-DAYNUM       PIC S9(09) COMP.                     
024800     03  WS-BURST-END-DAYNUM         PIC S9(09) COMP.                     
024900     03  WS-SCH-DAYNUM               PIC S9(09) COMP.                     
025000 01  WS-DAY-INDEX                    PIC S9(05) COMP.                     
025100 01  WS-NOTIFICATION-TYPE            PIC X(10).                           
025200 01  WS-CHOSEN-MESSAGE               PIC X(160).                          
025300*                                                                         
025400 01  WS-MISSED-COUNTERS.                                                  
025500     03  WS-TOTAL-MISSED             PIC 9(05) COMP.                      
025600     03  WS-CONSECUTIVE-MISSED       PIC 9(05) COMP.                      
025700     03  WS-RUNNING-MISSED           PIC 9(05) COMP.                      
025800     03  WS-FINISHED-COUNT           PIC 9(05) COMP.                      
025900     03  WS-SCHEDULED-IN-BURST-COUNT PIC 9(03) COMP.                      
026000*                                                                         
026100 01  WS-MESSAGE-POOL-WORK.                                                
026200     03  WS-MESSAGE-POOL-SIZE        PIC 9(02) COMP.                      
026300     03  WS-MESSAGE-POOL-IDX         PIC 9(02) COMP.                      
026400*                                                                         
026500 01  WS-DATE-ARG                     PIC 9(08).                           
026600 01  WS-DATE-ARG-PARTS REDEFINES WS-DATE-ARG.                             
026700     03  WS-DATE-ARG-YYYY            PIC 9(04).                           
026800     03  WS-DATE-ARG-MM              PIC 9(02).                           
026900     03  WS-DATE-ARG-DD              PIC 9(02).                           
027000*                                                                         
027100 01  WS-DAY-NUMBER-OUT               PIC S9(09) COMP.                     
027200 01  WS-PROCESSING-DAYNUM            PIC S9(09) COMP.                     
027300 01  WS-DAYNUM-HOLD                  PIC S9(09) COMP.                     
027400 01  WS-DAYNUM-DIFF                  PIC S9(09) COMP.                     
027500 01  WS-FVF-WORK.                                                         
027600     03  WS-FVF-T1                   PIC S9(09) COMP.                     
027700     03  WS-FVF-T2                   PIC S9(09) COMP.                     
027800     03  WS-FVF-T3                   PIC S9(09) COMP.                     
027900     03  WS-FVF-T4                   PIC S9(09) COMP.                     
028000     03  WS-FVF-T5                   PIC S9(09) COMP.                     
028100*                                                                         
028200 01  WS-TIME-OF-DAY                  PIC 9(08).                           
028300 01  WS-TIME-OF-DAY-PARTS REDEFINES WS-TIME-OF-DAY.                       
028400     03  WS-TOD-HH                   PIC 9(02).                           
028500     03  WS-TOD-MM                   PIC 9(02).                           
028600     03  WS-TOD-SS                   PIC 9(02).                           
028700     03  WS-TOD-HH2                  PIC 9(02).                           
028800*                                                                         
028900*   ** PART-TIMEZONE-OFFSET IS "+HH:MM" OR "-HH:MM".  BROKEN OUT          
029000*   ** HERE THE SAME WAY WS-ACCEPT-DATE-PARTS BREAKS OUT A DATE.          
029100 01  WS-TZ-OFFSET-AREA               PIC X(06).                           
029200 01  WS-TZ-OFFSET-PARTS REDEFINES WS-TZ-OFFSET-AREA.                      
029300     03  WS-TZ-SIGN                  PIC X(01).                           
029400     03  WS-TZ-HH                    PIC 9(02).                           
029500     03  FILLER                      PIC X(01).                           
029600     03  WS-TZ-MM                    PIC 9(02).                           
029700 01  WS-TZ-TOTAL-MINUTES             PIC S9(05) COMP.                     
029800*                                                                         
029900*   ** RULE 3'S TWO EXEMPT DATA GROUPS -- A PARTICIPANT CARRYING          
030000*   ** EITHER ONE SKIPS THE CONSENT CHECK ENTIRELY.                       
030100 01  WS-CONSENT-EXEMPT-LITERALS.                                          
030200     03  WS-CLINICAL-CONSENT-LIT     PIC X(30)                            
030300                                     VALUE "clinical_consent".            
030400     03  WS-TEST-NO-CONSENT-LIT      PIC X(30)                            
030500                                     VALUE "test_no_consent".             
030600*                                                                         
030700*   ** HAND-ROLLED LINEAR-CONGRUENTIAL GENERATOR.  NO INTRINSIC           
030800*   ** RANDOM-NUMBER FACILITY ON THIS COMPILER -- SEEDED FROM THE         
030900*   ** RUN CLOCK SO TWO RUNS DO NOT PICK THE SAME MESSAGE.                
031000 01  WS-RANDOM-WORK.                                                      
031100     03  WS-RANDOM-SEED               PIC S9(09) COMP.                    
031200     03  WS-RANDOM-PRODUCT            PIC S9(18) COMP.                    
031300     03  WS-RANDOM-REMAINDER           PIC S9(09) COMP.                   
031400*                                                                         
031500 COPY TPLKCPY.                                                            
031600*                                                                         
031700 EJECT                                                                    
031800*-----------------------------------------------------------------        
031900* PROCEDURE DIVISION.                                                     
032000*-----------------------------------------------------------------        
032100 PROCEDURE DIVISION.                                                      
032200*                                                                         
032300 000-MAIN-LOGIC.                                                          
032400     PERFORM 100-INITIALIZATION THRU 100-EXIT.                            
032500     PERFORM 200-PROCESS-PARTICIPANT THRU 200-EXIT                        
032600         UNTIL WS-PARTICIPANT-EOF.                                        
032700     PERFORM 800-TERMINATION THRU 800-EXIT.                               
032800     STOP RUN.                                                            
032900*                                                                         
033000*-----------------------------------------------------------------        
033100* OPENS EVERY FILE, LOADS THE SOLE WORKER-CONFIG-FILE RECORD INTO         
033200* WORKING STORAGE AND BUILDS TODAY'S RUN DATE AND SEED.                   
033300*-----------------------------------------------------------------        
033400 100-INITIALIZATION.                                                      
033500     OPEN INPUT  PARTICIPANT-FILE                                         
033600                 ACTIVITY-EVENT-FILE                                      
033700                 SCHEDULED-ACTIVITY-FILE                                  
033800                 WORKER-CONFIG-FILE.                                      
033900     OPEN I-O    LAST-NOTIFICATION-FILE.                                  
034000     OPEN OUTPUT NOTIFICATION-OUTPUT-FILE.                                
034100     IF WS-CFGR-FILE-STATUS NOT = "00"                                    
034200         GO TO 900-ERRORS                                                 
034300     END-IF.                                                              
034400     READ WORKER-CONFIG-FILE                                              
034500         AT END GO TO 900-ERRORS                                          
034600     END-READ.                                                            
034700     ACCEPT WS-ACCEPT-DATE FROM DATE.                                     
034800     PERFORM 610-BUILD-RUN-DATE THRU 610-EXIT.                            
034900     MOVE WS-RUN-DATE TO WS-PROCESSING-DATE.                              
035000     MOVE WS-PROCESSING-DATE TO WS-DATE-ARG.                              
035100     PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT.                             
035200     MOVE WS-DAY-NUMBER-OUT TO WS-PROCESSING-DAYNUM.                      
035300     ACCEPT WS-TIME-OF-DAY FROM TIME.                                     
035400     COMPUTE WS-RANDOM-SEED = WS-TOD-HH * 1000000                         
035500         + WS-TOD-MM * 10000 + WS-TOD-SS * 100 + WS-TOD-HH2 + 1.          
035600     MOVE 0 TO WS-PARTICIPANT-SEQ-NO.                                     
035700     PERFORM 710-READ-PARTICIPANT THRU 710-EXIT.                          
035800 100-EXIT.                                                                
035900     EXIT.                                                                
036000*                                                                         
036100*-----------------------------------------------------------------        
036200* ONE ITERATION PER PARTICIPANT READ FROM PARTICIPANT-FILE.               
036300*-----------------------------------------------------------------        
036400 200-PROCESS-PARTICIPANT.                                                 
036500     ADD 1 TO WS-PARTICIPANT-SEQ-NO.                                      
036600     PERFORM 400-LOAD-EVENTS-FOR-PARTICIPANT THRU 400-EXIT.               
036700     PERFORM 410-LOAD-SCHEDULE-FOR-PARTICIPANT THRU 410-EXIT.             
036800     PERFORM 420-LOOKUP-LAST-NOTIFICATION THRU 420-EXIT.                  
036900     MOVE "Y" TO WS-ELIGIBLE-SWITCH.                                      
037000     MOVE "N" TO WS-PREBURST-SWITCH.                                      
037100     PERFORM 210-CHECK-PHONE-VERIFIED THRU 210-EXIT.                      
037200     IF WS-ELIGIBLE                                                       
037300         PERFORM 220-CHECK-TIMEZONE THRU 220-EXIT                         
037400     END-IF.                                                              
037500     IF WS-ELIGIBLE                                                       
037600         PERFORM 230-CHECK-CONSENT THRU 230-EXIT                          
037700     END-IF.                                                              
037800     IF WS-ELIGIBLE                                                       
037900         PERFORM 240-CHECK-EXCLUDED-GROUPS THRU 240-EXIT                  
038000     END-IF.                                                              
038100     IF WS-ELIGIBLE                                                       
038200         PERFORM 245-TEST-PREBURST-CANDIDATE THRU 245-EXIT                
038300     END-IF.                                                              
038400     IF WS-ELIGIBLE AND WS-PREBURST-SWITCH = "N"                          
038500         PERFORM 250-FIND-ACTIVE-BURST THRU 250-EXIT                      
038600     END-IF.                                                              
038700     IF WS-ELIGIBLE AND WS-PREBURST-SWITCH = "N"                          
038800         PERFORM 260-CHECK-BLACKOUT THRU 260-EXIT                         
038900     END-IF.                                                              
039000     IF WS-ELIGIBLE AND WS-PREBURST-SWITCH = "N"                          
039100         PERFORM 270-CHECK-BURST-COMPLETE THRU 270-EXIT                   
039200     END-IF.                                                              
039300     IF WS-ELIGIBLE AND WS-PREBURST-SWITCH = "N"                          
039400         PERFORM 280-CHECK-ACTIVITIES-SCHEDULED THRU 280-EXIT             
039500     END-IF.                                                              
039600     IF WS-ELIGIBLE AND WS-PREBURST-SWITCH = "Y"                          
039700         PERFORM 290-CHECK-PREBURST THRU 290-EXIT                         
039800     END-IF.                                                              
039900     IF WS-ELIGIBLE                                                       
040000         PERFORM 300-CHECK-SUPPRESS THRU 300-EXIT                         
040100     END-IF.                                                              
040200     IF WS-ELIGIBLE AND WS-PREBURST-SWITCH = "N"                          
040300         PERFORM 310-COUNT-MISSED-DAYS THRU 310-EXIT                      
040400     END-IF.                                                              
040500     IF WS-ELIGIBLE                                                       
040600         PERFORM 320-SELECT-MESSAGE THRU 320-EXIT                         
040700         PERFORM 330-RESOLVE-AND-SEND THRU 330-EXIT                       
040800     END-IF.                                                              
040900     PERFORM 710-READ-PARTICIPANT THRU 710-EXIT.                          
041000 200-EXIT.                                                                
041100     EXIT.                                                                
041200*                                                                         
041300*-----------------------------------------------------------------        
041400* RULE 1 -- PHONE MUST BE VERIFIED.                                       
041500*-----------------------------------------------------------------        
041600 210-CHECK-PHONE-VERIFIED.                                                
041700     IF PART-PHONE-NOT-VERIFIED                                           
041800         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
041900     END-IF.                                                              
042000 210-EXIT.                                                                
042100     EXIT.                                                                
042200*                                                                         
042300*-----------------------------------------------------------------        
042400* RULE 2 -- TIMEZONE OFFSET MUST BE ON FILE AND WITHIN THE                
042500* INCLUSIVE RANGE -11:00..-01:00.                                         
042600* 2023/09/14 RTK BRG-0247 -- THE OLD CHECK ONLY CAUGHT A BLANK            
042700* OFFSET; A STUDY RUNNING SITES IN EUROPE SENT REMINDERS AT 3AM           
042800* LOCAL BECAUSE A "+01:00" OFFSET SAILED RIGHT THROUGH.                   
042900*-----------------------------------------------------------------        
043000 220-CHECK-TIMEZONE.                                                      
043100     IF PART-TIMEZONE-OFFSET = SPACES                                     
043200         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
043300     ELSE                                                                 
043400         PERFORM 221-CHECK-TIMEZONE-RANGE THRU 221-EXIT                   
043500     END-IF.                                                              
043600 220-EXIT.                                                                
043700     EXIT.                                                                
043800*                                                                         
043900 221-CHECK-TIMEZONE-RANGE.                                                
044000     MOVE PART-TIMEZONE-OFFSET TO WS-TZ-OFFSET-AREA.                      
044100     IF WS-TZ-SIGN NOT = "-"                                              
044200         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
044300     ELSE                                                                 
044400         COMPUTE WS-TZ-TOTAL-MINUTES =                                    
044500             WS-TZ-HH * 60 + WS-TZ-MM                                     
044600         IF WS-TZ-TOTAL-MINUTES < 60                                      
044700         OR WS-TZ-TOTAL-MINUTES > 660                                     
044800             MOVE "N" TO WS-ELIGIBLE-SWITCH                               
044900         END-IF                                                           
045000     END-IF.                                                              
045100 221-EXIT.                                                                
045200     EXIT.                                                                
045300*                                                                         
045400*-----------------------------------------------------------------        
045500* RULE 3 -- CONSENT MUST BE ON FILE AND NOT WITHDRAWN, UNLESS THE         
045600* PARTICIPANT CARRIES ONE OF THE TWO EXEMPT DATA GROUPS.                  
045700* 2023/11/02 RTK BRG-0248 -- THE EXEMPTION WAS SPEC'D FROM DAY            
045800* ONE BUT NEVER MADE IT INTO THIS PARAGRAPH.                              
045900*-----------------------------------------------------------------        
046000 230-CHECK-CONSENT.                                                       
046100     MOVE "N" TO WS-CONSENT-EXEMPT-SWITCH.                                
046200     SET PART-DG-IDX TO 1.                                                
046300     PERFORM 231-SCAN-ONE-GROUP-FOR-EXEMPTION THRU 231-EXIT               
046400         UNTIL PART-DG-IDX > 5 OR WS-CONSENT-EXEMPT.                      
046500     IF WS-CONSENT-EXEMPT                                                 
046600         GO TO 230-EXIT                                                   
046700     END-IF.                                                              
046800     IF PART-CONSENT-COUNT = 0 OR PART-CONSENT-WITHDRAWN                  
046900         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
047000     END-IF.                                                              
047100 230-EXIT.                                                                
047200     EXIT.                                                                
047300*                                                                         
047400 231-SCAN-ONE-GROUP-FOR-EXEMPTION.                                        
047500     IF PART-DATA-GROUP(PART-DG-IDX) = WS-CLINICAL-CONSENT-LIT            
047600     OR PART-DATA-GROUP(PART-DG-IDX) = WS-TEST-NO-CONSENT-LIT             
047700         SET WS-CONSENT-EXEMPT TO TRUE                                    
047800     END-IF.                                                              
047900     SET PART-DG-IDX UP BY 1.                                             
048000 231-EXIT.                                                                
048100     EXIT.                                                                
048200*                                                                         
048300*-----------------------------------------------------------------        
048400* RULE 4 -- ANY DATA GROUP ON THE CONFIGURED EXCLUSION LIST TAKES         
048500* THE PARTICIPANT OUT OF THE RUN ENTIRELY.                                
048600*-----------------------------------------------------------------        
048700 240-CHECK-EXCLUDED-GROUPS.                                               
048800     SET PART-DG-IDX TO 1.                                                
048900     PERFORM 241-CHECK-ONE-GROUP THRU 241-EXIT                            
049000         UNTIL PART-DG-IDX > 5.                                           
049100 240-EXIT.                                                                
049200     EXIT.                                                                
049300*                                                                         
049400 241-CHECK-ONE-GROUP.                                                     
049500     SET CFG-EXG-IDX TO 1.                                                
049600     PERFORM 242-CHECK-ONE-EXCLUSION THRU 242-EXIT                        
049700         UNTIL CFG-EXG-IDX > 5.                                           
049800     SET PART-DG-IDX UP BY 1.                                             
049900 241-EXIT.                                                                
050000     EXIT.                                                                
050100*                                                                         
050200 242-CHECK-ONE-EXCLUSION.                                                 
050300     IF CFG-EXCLUDED-GROUP(CFG-EXG-IDX) NOT = SPACES                      
050400     AND CFG-EXCLUDED-GROUP(CFG-EXG-IDX) =                                
050500         PART-DATA-GROUP(PART-DG-IDX)                                     
050600         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
050700     END-IF.                                                              
050800     SET CFG-EXG-IDX UP BY 1.                                             
050900 242-EXIT.                                                                
051000     EXIT.                                                                
051100*                                                                         
051200*-----------------------------------------------------------------        
051300* RULE 9, FIRST HALF -- A BURST START EVENT ONE DAY FROM NOW              
051400* TAKES THE PARTICIPANT DOWN THE PRE-BURST PATH INSTEAD OF THE            
051500* ACTIVE-BURST PATH.                                                      
051600*-----------------------------------------------------------------        
051700 245-TEST-PREBURST-CANDIDATE.                                             
051800     SET WS-EVT-IDX TO 1.                                                 
051900     PERFORM 246-SCAN-EVENT-FOR-PREBURST THRU 246-EXIT                    
052000         UNTIL WS-EVT-IDX > WS-EVENT-COUNT                                
052100         OR WS-PREBURST-CANDIDATE.                                        
052200 245-EXIT.                                                                
052300     EXIT.                                                                
052400*                                                                         
052500 246-SCAN-EVENT-FOR-PREBURST.                                             
052600     SET CFG-BEV-IDX TO 1.                                                
052700     PERFORM 247-TEST-ONE-BURST-EVENT THRU 247-EXIT                       
052800         UNTIL CFG-BEV-IDX > 5 OR WS-PREBURST-CANDIDATE.                  
052900     SET WS-EVT-IDX UP BY 1.                                              
053000 246-EXIT.                                                                
053100     EXIT.                                                                
053200*                                                                         
053300 247-TEST-ONE-BURST-EVENT.                                                
053400     IF CFG-BURST-EVENT-ID(CFG-BEV-IDX) NOT = SPACES                      
053500     AND CFG-BURST-EVENT-ID(CFG-BEV-IDX) =                                
053600         WS-EVENT-ID(WS-EVT-IDX)                                          
053700         MOVE WS-EVENT-TIMESTAMP(WS-EVT-IDX) TO WS-DATE-ARG               
053800         PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT                          
053900         IF WS-DAY-NUMBER-OUT = WS-PROCESSING-DAYNUM + 1                  
054000             SET WS-PREBURST-CANDIDATE TO TRUE                            
054100             MOVE WS-EVENT-TIMESTAMP(WS-EVT-IDX)                          
054200                 TO WS-ACTIVE-BURST-START                                 
054300         END-IF                                                           
054400     END-IF.                                                              
054500     SET CFG-BEV-IDX UP BY 1.                                             
054600 247-EXIT.                                                                
054700     EXIT.                                                                
054800*                                                                         
054900*-----------------------------------------------------------------        
055000* RULE 5 -- ACTIVE BURST IS THE CONFIGURED BURST WITH THE LATEST          
055100* START DATE ON OR BEFORE PROCESSING DATE.  IF THAT BURST'S               
055200* WINDOW DOES NOT ACTUALLY COVER PROCESSING DATE THE PARTICIPANT          
055300* IS NOT ELIGIBLE TODAY.                                                  
055400*-----------------------------------------------------------------        
055500 250-FIND-ACTIVE-BURST.                                                   
055600     MOVE "N" TO WS-ACTIVE-BURST-FOUND-SWITCH.                            
055700     MOVE 0   TO WS-ACTIVE-BURST-START.                                   
055800     SET WS-EVT-IDX TO 1.                                                 
055900     PERFORM 251-SCAN-EVENT-FOR-BURST THRU 251-EXIT                       
056000         UNTIL WS-EVT-IDX > WS-EVENT-COUNT.                               
056100     IF WS-ACTIVE-BURST-START > 0                                         
056200         PERFORM 255-CHECK-BURST-WINDOW THRU 255-EXIT                     
056300     END-IF.                                                              
056400     IF WS-ACTIVE-BURST-FOUND                                             
056500         PERFORM 256-SET-BURST-WINDOW-DAYNUMS THRU 256-EXIT               
056600     END-IF.                                                              
056700     IF NOT WS-ACTIVE-BURST-FOUND                                         
056800         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
056900     END-IF.                                                              
057000 250-EXIT.                                                                
057100     EXIT.                                                                
057200*                                                                         
057300 251-SCAN-EVENT-FOR-BURST.                                                
057400     SET CFG-BEV-IDX TO 1.                                                
057500     PERFORM 252-TEST-ONE-BURST-EVENT THRU 252-EXIT                       
057600         UNTIL CFG-BEV-IDX > 5.                                           
057700     SET WS-EVT-IDX UP BY 1.                                              
057800 251-EXIT.                                                                
057900     EXIT.                                                                
058000*                                                                         
058100 252-TEST-ONE-BURST-EVENT.                                                
058200     IF CFG-BURST-EVENT-ID(CFG-BEV-IDX) NOT = SPACES                      
058300     AND CFG-BURST-EVENT-ID(CFG-BEV-IDX) =                                
058400         WS-EVENT-ID(WS-EVT-IDX)                                          
058500     AND WS-EVENT-TIMESTAMP(WS-EVT-IDX)                                   
058600         <= WS-PROCESSING-DATE                                            
058700     AND WS-EVENT-TIMESTAMP(WS-EVT-IDX)                                   
058800         > WS-ACTIVE-BURST-START                                          
058900         MOVE WS-EVENT-TIMESTAMP(WS-EVT-IDX)                              
059000             TO WS-ACTIVE-BURST-START                                     
059100     END-IF.                                                              
059200     SET CFG-BEV-IDX UP BY 1.                                             
059300 252-EXIT.                                                                
059400     EXIT.                                                                
059500*                                                                         
059600*-----------------------------------------------------------------        
059700* BURST WINDOW CHECK IS DONE IN DAY NUMBERS, NOT RAW YYYYMMDD             
059800* SUBTRACTION -- SEE BRG-0210.  WS-DAYNUM-HOLD IS A PLAIN                 
059900* HOLDING FIELD, NOT ONE OF THE 600-DAY-NUMBER-OF SCRATCH                 
060000* FIELDS, SO THE SECOND CALL CANNOT CLOBBER IT.                           
060100*-----------------------------------------------------------------        
060200 255-CHECK-BURST-WINDOW.                                                  
060300     MOVE WS-ACTIVE-BURST-START TO WS-DATE-ARG.                           
060400     PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT.                             
060500     MOVE WS-DAY-NUMBER-OUT TO WS-DAYNUM-HOLD.                            
060600     MOVE WS-PROCESSING-DATE TO WS-DATE-ARG.                              
060700     PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT.                             
060800     COMPUTE WS-DAY-INDEX = WS-DAY-NUMBER-OUT - WS-DAYNUM-HOLD.           
060900     IF WS-DAY-INDEX >= 0                                                 
061000     AND WS-DAY-INDEX < CFG-BURST-DURATION-DAYS                           
061100         SET WS-ACTIVE-BURST-FOUND TO TRUE                                
061200     END-IF.                                                              
061300 255-EXIT.                                                                
061400     EXIT.                                                                
061500*                                                                         
061600*-----------------------------------------------------------------        
061700* 2024/05/02 RTK BRG-0252 -- CAPTURES THE BURST WINDOW AS A PAIR          
061800* OF COMPARABLE DAY NUMBERS (WS-DAYNUM-HOLD STILL HOLDS THE               
061900* BURST START DAY NUMBER FROM THE 600-DAY-NUMBER-OF CALL ABOVE)           
062000* SO 270, 280 AND 310 CAN TELL A ROW LEFT OVER FROM AN EARLIER            
062100* BURST EVENT-ID APART FROM ONE BELONGING TO THIS BURST.                  
062200*-----------------------------------------------------------------        
062300 256-SET-BURST-WINDOW-DAYNUMS.                                            
062400     MOVE WS-DAYNUM-HOLD TO WS-BURST-START-DAYNUM.                        
062500     COMPUTE WS-BURST-END-DAYNUM =                                        
062600         WS-BURST-START-DAYNUM + CFG-BURST-DURATION-DAYS.                 
062700 256-EXIT.                                                                
062800     EXIT.                                                                
062900*                                                                         
063000*-----------------------------------------------------------------        
063100* RULE 6 -- ENROLLMENT-DAY BLACKOUT WINDOW AT EITHER END OF THE           
063200* BURST.                                                                  
063300*-----------------------------------------------------------------        
063400 260-CHECK-BLACKOUT.                                                      
063500     IF WS-DAY-INDEX < CFG-BLACKOUT-DAYS-FROM-START                       
063600         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
063700     END-IF.                                                              
063800     IF WS-ELIGIBLE AND                                                   
063900         CFG-BURST-DURATION-DAYS - WS-DAY-INDEX                           
064000         <= CFG-BLACKOUT-DAYS-FROM-END                                    
064100         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
064200     END-IF.                                                              
064300 260-EXIT.                                                                
064400     EXIT.                                                                
064500*                                                                         
064600*-----------------------------------------------------------------        
064700* 2024/05/02 RTK BRG-0252 -- SCHEDULED-ACTIVITY-FILE CAN HOLD             
064800* ROWS FROM AN EARLIER BURST OF THE SAME TASK (CFG-BURST-EVENT-           
064900* ID-1 THRU -5 ALLOW UP TO 5 SEPARATE BURST STARTS), SO EVERY             
065000* ROW THE RULE 7/8/11 PARAGRAPHS LOOK AT MUST BE PROVEN TO FALL           
065100* INSIDE THE ACTIVE BURST WINDOW FIRST -- A LEFTOVER ROW FROM A           
065200* PRIOR BURST IS NOT EVIDENCE OF ANYTHING FOR THIS ONE.                   
065300*-----------------------------------------------------------------        
065400 269-TEST-SCHEDULE-ROW-IN-WINDOW.                                         
065500     MOVE "N" TO WS-IN-WINDOW-SWITCH.                                     
065600     MOVE WS-SCHEDULE-ON(WS-SCH-IDX) TO WS-DATE-ARG.                      
065700     PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT.                             
065800     MOVE WS-DAY-NUMBER-OUT TO WS-SCH-DAYNUM.                             
065900     IF WS-SCH-DAYNUM >= WS-BURST-START-DAYNUM                            
066000     AND WS-SCH-DAYNUM < WS-BURST-END-DAYNUM                              
066100         SET WS-SCHEDULE-IN-WINDOW TO TRUE                                
066200     END-IF.                                                              
066300 269-EXIT.                                                                
066400     EXIT.                                                                
066500*                                                                         
066600*-----------------------------------------------------------------        
066700* RULE 7 -- ONCE ENOUGH ACTIVITIES ARE FINISHED FOR THE BURST             
066800* PARTICIPANT GRADUATES FROM DAILY NUDGES.                                
066900*-----------------------------------------------------------------        
067000 270-CHECK-BURST-COMPLETE.                                                
067100     MOVE 0 TO WS-FINISHED-COUNT.                                         
067200     SET WS-SCH-IDX TO 1.                                                 
067300     PERFORM 271-COUNT-ONE-FINISHED THRU 271-EXIT                         
067400         UNTIL WS-SCH-IDX > WS-SCHEDULE-COUNT.                            
067500     IF WS-FINISHED-COUNT >=                                              
067600         CFG-ACTIVITIES-TO-COMPLETE-BURST                                 
067700         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
067800     END-IF.                                                              
067900 270-EXIT.                                                                
068000     EXIT.                                                                
068100*                                                                         
068200 271-COUNT-ONE-FINISHED.                                                  
068300     PERFORM 269-TEST-SCHEDULE-ROW-IN-WINDOW THRU 269-EXIT.               
068400     IF WS-SCHEDULE-IN-WINDOW                                             
068500     AND WS-SCHEDULE-STATUS(WS-SCH-IDX) = "F"                             
068600         ADD 1 TO WS-FINISHED-COUNT                                       
068700     END-IF.                                                              
068800     SET WS-SCH-IDX UP BY 1.                                              
068900 271-EXIT.                                                                
069000     EXIT.                                                                
069100*                                                                         
069200*-----------------------------------------------------------------        
069300* RULE 8 -- NO SCHEDULED ACTIVITY, NO REMINDER.  A DAY WITH               
069400* NOTHING DUE HAS NOTHING TO NUDGE TOWARD.  2024/05/02 RTK                
069500* BRG-0252 -- "NOTHING SCHEDULED" NOW MEANS NOTHING DUE IN THIS           
069600* BURST, NOT JUST AN EMPTY SCHEDULE TABLE, SO A LEFTOVER ROW              
069700* FROM A PRIOR BURST CANNOT EXCUSE A PARTICIPANT WHO HAS                  
069800* NOTHING SCHEDULED FOR THIS ONE.                                         
069900*-----------------------------------------------------------------        
070000 280-CHECK-ACTIVITIES-SCHEDULED.                                          
070100     MOVE 0 TO WS-SCHEDULED-IN-BURST-COUNT.                               
070200     SET WS-SCH-IDX TO 1.                                                 
070300     PERFORM 281-COUNT-ONE-SCHEDULED THRU 281-EXIT                        
070400         UNTIL WS-SCH-IDX > WS-SCHEDULE-COUNT.                            
070500     IF WS-SCHEDULED-IN-BURST-COUNT = 0                                   
070600         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
070700     END-IF.                                                              
070800 280-EXIT.                                                                
070900     EXIT.                                                                
071000*                                                                         
071100 281-COUNT-ONE-SCHEDULED.                                                 
071200     PERFORM 269-TEST-SCHEDULE-ROW-IN-WINDOW THRU 269-EXIT.               
071300     IF WS-SCHEDULE-IN-WINDOW                                             
071400         ADD 1 TO WS-SCHEDULED-IN-BURST-COUNT                             
071500     END-IF.                                                              
071600     SET WS-SCH-IDX UP BY 1.                                              
071700 281-EXIT.                                                                
071800     EXIT.                                                                
071900*                                                                         
072000*-----------------------------------------------------------------        
072100* RULE 9, SECOND HALF -- PRE-BURST PATH.  FIRST CONFIGURED                
072200* PRE-BURST GROUP THE PARTICIPANT BELONGS TO WINS; THAT GROUP'S           
072300* SINGLE MESSAGE IS THE WHOLE POOL.                                       
072400*-----------------------------------------------------------------        
072500 290-CHECK-PREBURST.                                                      
072600     MOVE "PRE_BURST " TO WS-NOTIFICATION-TYPE.                           
072700     MOVE SPACES TO WS-CHOSEN-MESSAGE.                                    
072800     MOVE 0 TO WS-MESSAGE-POOL-SIZE.                                      
072900     SET CFG-PBR-IDX TO 1.                                                
073000     PERFORM 291-SCAN-PREBURST-RULE THRU 291-EXIT                         
073100         UNTIL CFG-PBR-IDX > 5 OR WS-MESSAGE-POOL-SIZE > 0.               
073200     IF WS-MESSAGE-POOL-SIZE = 0                                          
073300         MOVE "N" TO WS-ELIGIBLE-SWITCH                                   
073400     END-IF.                                                              
073500 290-EXIT.                                                                
073600     EXIT.                                                                
073700*                                                                         
073800 291-SCAN-PREBURST-RULE.                                                  
073900     SET PART-DG-IDX TO 1.                                                
074000     PERFORM 292-TEST-ONE-PREBURST-GROUP THRU 292-EXIT                    
074100         UNTIL PART-DG-IDX > 5 OR WS-MESSAGE-POOL-SIZE > 0.               
074200     SET CFG-PBR-IDX UP BY 1.                                             
074300 291-EXIT.                                                                
074400     EXIT.                                                                
074500*                                                                         
074600 292-TEST-ONE-PREBURST-GROUP.                                             
074700     IF CFG-PREBURST-GROUP(CFG-PBR-IDX) NOT = SPACES                      
074800     AND CFG-PREBURST-GROUP(CFG-PBR-IDX) =                                
074900         PART-DATA-GROUP(PART-DG-IDX)                                     
075000         MOVE CFG-PREBURST-MSG(CFG-PBR-IDX)                               
075100             TO WS-CHOSEN-MESSAGE                                         
075200         MOVE 1 TO WS-MESSAGE-POOL-SIZE                                   
075300     END-IF.                                                              
075400     SET PART-DG-IDX UP BY 1.                                             
075500 292-EXIT.                                                                
075600     EXIT.                                                                
075700*                                                                         
075800*-----------------------------------------------------------------        
075900* RULE 10 -- A NOTIFICATION ALREADY SENT FOR THE CURRENT BURST            
076000* SUPPRESSES TODAY'S NOTICE.  BRG-0210 -- COMPARE DAY NUMBERS,            
076100* NOT RAW YYYYMMDD, SO A BURST CROSSING A MONTH END STILL                 
076200* WORKS.  WS-DAY-INDEX IS NOT TOUCHED HERE -- 310/312 NEED IT             
076300* LATER, SO THE SCRATCH GOES INTO WS-DAYNUM-DIFF INSTEAD.                 
076400*-----------------------------------------------------------------        
076500 300-CHECK-SUPPRESS.                                                      
076600     IF WS-LNOT-FOUND                                                     
076700     AND LN-SENT-TIMESTAMP >= WS-ACTIVE-BURST-START                       
076800         MOVE LN-SENT-TIMESTAMP TO WS-DATE-ARG                            
076900         PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT                          
077000         MOVE WS-DAY-NUMBER-OUT TO WS-DAYNUM-HOLD                         
077100         MOVE WS-ACTIVE-BURST-START TO WS-DATE-ARG                        
077200         PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT                          
077300         COMPUTE WS-DAYNUM-DIFF =                                         
077400             WS-DAYNUM-HOLD - WS-DAY-NUMBER-OUT                           
077500         IF WS-PREBURST-CANDIDATE                                         
077600         OR WS-DAYNUM-DIFF < CFG-BURST-DURATION-DAYS                      
077700             MOVE "N" TO WS-ELIGIBLE-SWITCH                               
077800         END-IF                                                           
077900     END-IF.                                                              
078000 300-EXIT.                                                                
078100     EXIT.                                                                
078200*                                                                         
078300*-----------------------------------------------------------------        
078400* RULE 11 -- COUNTS MISSED SCHEDULED DAYS STRICTLY BEFORE THE             
078500* PROCESSING DATE, WITHIN THE ACTIVE BURST.  ABORTS IF NEITHER            
078600* THRESHOLD IS MET.  2024/05/02 RTK BRG-0252 -- THE CUMULATIVE            
078700* TOTAL-MISSED TEST NOW TAKES PRIORITY OVER THE CONSECUTIVE               
078800* TEST -- IT USED TO BE CHECKED SECOND, SO A PARTICIPANT WHO              
078900* CROSSED BOTH THRESHOLDS ON THE SAME DAY ALWAYS GOT EARLY/LATE           
079000* INSTEAD OF CUMULATIVE.                                                  
079100*-----------------------------------------------------------------        
079200 310-COUNT-MISSED-DAYS.                                                   
079300     MOVE 0 TO WS-TOTAL-MISSED.                                           
079400     MOVE 0 TO WS-CONSECUTIVE-MISSED.                                     
079500     MOVE 0 TO WS-RUNNING-MISSED.                                         
079600     SET WS-SCH-IDX TO 1.                                                 
079700     PERFORM 311-TEST-ONE-SCHEDULE-DAY THRU 311-EXIT                      
079800         UNTIL WS-SCH-IDX > WS-SCHEDULE-COUNT.                            
079900* 2024/06/18 RTK BRG-0255 -- WS-RUNNING-MISSED AT LOOP EXIT *IS*          
080000* THE TRAILING RUN ENDING AT PROCESSING DATE, WHICH IS WHAT               
080100* RULE 11 MEANS BY CONSECUTIVEMISSED.  DO NOT TRACK A RUNNING             
080200* MAXIMUM HERE -- A RUN THAT WAS ALREADY BROKEN BY A FINISHED             
080300* DAY MUST NOT OUTWEIGH THE CURRENT STREAK.                               
080400     MOVE WS-RUNNING-MISSED TO WS-CONSECUTIVE-MISSED.                     
080500     IF WS-TOTAL-MISSED >= CFG-MISSED-TOTAL-THRESHOLD                     
080600         MOVE "CUMULATIVE" TO WS-NOTIFICATION-TYPE                        
080700     ELSE                                                                 
080800         IF WS-CONSECUTIVE-MISSED >=                                      
080900             CFG-MISSED-CONSECUTIVE-THRESHOLD                             
081000             PERFORM 312-SELECT-EARLY-OR-LATE THRU 312-EXIT               
081100         ELSE                                                             
081200             MOVE "N" TO WS-ELIGIBLE-SWITCH                               
081300         END-IF                                                           
081400     END-IF.                                                              
081500 310-EXIT.                                                                
081600     EXIT.                                                                
081700*                                                                         
081800* 2024/05/02 RTK BRG-0252 -- ONLY ROWS INSIDE THE ACTIVE BURST            
081900* WINDOW COUNT TOWARD THE MISSED-DAY TOTAL OR STREAK.                     
082000 311-TEST-ONE-SCHEDULE-DAY.                                               
082100     PERFORM 269-TEST-SCHEDULE-ROW-IN-WINDOW THRU 269-EXIT.               
082200     IF WS-SCHEDULE-IN-WINDOW                                             
082300     AND WS-SCHEDULE-ON(WS-SCH-IDX) < WS-PROCESSING-DATE                  
082400         IF WS-SCHEDULE-STATUS(WS-SCH-IDX) NOT = "F"                      
082500             ADD 1 TO WS-TOTAL-MISSED                                     
082600             ADD 1 TO WS-RUNNING-MISSED                                   
082700         ELSE                                                             
082800             MOVE 0 TO WS-RUNNING-MISSED                                  
082900         END-IF                                                           
083000     END-IF.                                                              
083100     SET WS-SCH-IDX UP BY 1.                                              
083200 311-EXIT.                                                                
083300     EXIT.                                                                
083400*                                                                         
083500*-----------------------------------------------------------------        
083600* RULE 11, TIE-BREAK -- EARLY VERSUS LATE BY DAY INDEX AGAINST            
083700* THE CONFIGURED CUTOFF.                                                  
083800*-----------------------------------------------------------------        
083900 312-SELECT-EARLY-OR-LATE.                                                
084000     IF WS-DAY-INDEX < CFG-EARLY-LATE-CUTOFF-DAYS                         
084100         MOVE "EARLY     " TO WS-NOTIFICATION-TYPE                        
084200     ELSE                                                                 
084300         MOVE "LATE      " TO WS-NOTIFICATION-TYPE                        
084400     END-IF.                                                              
084500 312-EXIT.                                                                
084600     EXIT.                                                                
084700*                                                                         
084800*-----------------------------------------------------------------        
084900* RULE 12 -- ONE MESSAGE PICKED UNIFORMLY AT RANDOM FROM THE              
085000* POOL THAT MATCHES WS-NOTIFICATION-TYPE.  PRE_BURST'S POOL WAS           
085100* ALREADY SIZED TO 1 BY 290-CHECK-PREBURST.  NO INTRINSIC                 
085200* FUNCTION ON THIS COMPILER -- DIVIDE...REMAINDER DOES THE                
085300* MODULUS.                                                                
085400*-----------------------------------------------------------------        
085500 320-SELECT-MESSAGE.                                                      
085600     IF WS-NOTIFICATION-TYPE = "PRE_BURST "                               
085700         GO TO 320-EXIT                                                   
085800     END-IF.                                                              
085900     IF WS-NOTIFICATION-TYPE = "EARLY     "                               
086000         MOVE WS-MESSAGE-POOL-LIMIT TO WS-MESSAGE-POOL-SIZE               
086100     END-IF.                                                              
086200     IF WS-NOTIFICATION-TYPE = "LATE      "                               
086300         MOVE WS-MESSAGE-POOL-LIMIT TO WS-MESSAGE-POOL-SIZE               
086400     END-IF.                                                              
086500     IF WS-NOTIFICATION-TYPE = "CUMULATIVE"                               
086600         MOVE WS-MESSAGE-POOL-LIMIT TO WS-MESSAGE-POOL-SIZE               
086700     END-IF.                                                              
086800     PERFORM 620-RANDOM-NEXT THRU 620-EXIT.                               
086900     DIVIDE WS-RANDOM-SEED BY WS-MESSAGE-POOL-SIZE                        
087000         GIVING WS-FVF-T3                                                 
087100         REMAINDER WS-FVF-T4.                                             
087200     ADD 1 TO WS-FVF-T4 GIVING WS-MESSAGE-POOL-IDX.                       
087300     IF WS-NOTIFICATION-TYPE = "EARLY     "                               
087400         MOVE CFG-EARLY-MSG(WS-MESSAGE-POOL-IDX)                          
087500             TO WS-CHOSEN-MESSAGE                                         
087600     END-IF.                                                              
087700     IF WS-NOTIFICATION-TYPE = "LATE      "                               
087800         MOVE CFG-LATE-MSG(WS-MESSAGE-POOL-IDX)                           
087900             TO WS-CHOSEN-MESSAGE                                         
088000     END-IF.                                                              
088100     IF WS-NOTIFICATION-TYPE = "CUMULATIVE"                               
088200         MOVE CFG-CUMULATIVE-MSG(WS-MESSAGE-POOL-IDX)                     
088300             TO WS-CHOSEN-MESSAGE                                         
088400     END-IF.                                                              
088500 320-EXIT.                                                                
088600     EXIT.                                                                
088700*                                                                         
088800*-----------------------------------------------------------------        
088900* RULE 13 -- RESOLVES ${} PLACEHOLDERS VIA COBTPL01, THEN LOGS            
089000* THE OUTBOUND MESSAGE AND STAMPS LAST-NOTIFICATION-FILE WITH             
089100* TODAY'S RUN DATE (NOT PROCESSING DATE).  USER-NOT-CONFIGURED            
089200* SKIPS THE SEND AND LEAVES LAST-NOTIFICATION UNTOUCHED.                  
089300*-----------------------------------------------------------------        
089400 330-RESOLVE-AND-SEND.                                                    
089500     MOVE PART-ID          TO TPL-PARTICIPANT-ID.                         
089600     MOVE CFG-APP-URL      TO TPL-APP-URL.                                
089700     MOVE WS-CHOSEN-MESSAGE TO TPL-MESSAGE-TEXT.                          
089800     CALL "COBTPL01" USING TPL-LINKAGE-BUFFER.                            
089900     IF TPL-RETURN-OK                                                     
090000         MOVE TPL-PARTICIPANT-ID TO NOTO-PARTICIPANT-ID                   
090100         MOVE TPL-MESSAGE-TEXT   TO NOTO-MESSAGE-TEXT                     
090200         MOVE WS-NOTIFICATION-TYPE TO NOTO-TYPE                           
090300         WRITE NOTIFICATION-OUTPUT-RECORD.                                
090400         MOVE PART-ID             TO LN-PARTICIPANT-ID                    
090500         MOVE TPL-MESSAGE-TEXT    TO LN-MESSAGE-TEXT                      
090600         MOVE WS-RUN-DATE         TO LN-SENT-TIMESTAMP                    
090700         MOVE WS-NOTIFICATION-TYPE TO LN-TYPE                             
090800         MOVE WS-PARTICIPANT-SEQ-NO TO WS-LNOT-RELATIVE-KEY               
090900         IF WS-LNOT-FOUND                                                 
091000             REWRITE LAST-NOTIFICATION-RECORD                             
091100         ELSE                                                             
091200             WRITE LAST-NOTIFICATION-RECORD                               
091300         END-IF                                                           
091400     END-IF.                                                              
091500 330-EXIT.                                                                
091600     EXIT.                                                                
091700*                                                                         
091800*-----------------------------------------------------------------        
091900* ACTIVITY-EVENT-FILE IS GROUPED AND SORTED BY PARTICIPANT-ID --          
092000* COLLECT EVERY EVENT FOR THE CURRENT PARTICIPANT BEFORE MOVING           
092100* ON, THE SAME MATCHING-KEY TECHNIQUE AS A SORT/MERGE STEP.               
092200*-----------------------------------------------------------------        
092300 400-LOAD-EVENTS-FOR-PARTICIPANT.                                         
092400     MOVE 0 TO WS-EVENT-COUNT.                                            
092500     PERFORM 401-LOAD-ONE-EVENT THRU 401-EXIT                             
092600         UNTIL WS-EVENT-EOF                                               
092700         OR EVT-PARTICIPANT-ID NOT = PART-ID.                             
092800 400-EXIT.                                                                
092900     EXIT.                                                                
093000*                                                                         
093100 401-LOAD-ONE-EVENT.                                                      
093200     IF WS-EVENT-COUNT < 50                                               
093300         ADD 1 TO WS-EVENT-COUNT                                          
093400         MOVE EVT-ID TO WS-EVENT-ID(WS-EVENT-COUNT)                       
093500         MOVE EVT-TIMESTAMP                                               
093600             TO WS-EVENT-TIMESTAMP(WS-EVENT-COUNT)                        
093700     END-IF.                                                              
093800     PERFORM 720-READ-EVENT THRU 720-EXIT.                                
093900 401-EXIT.                                                                
094000     EXIT.                                                                
094100*                                                                         
094200*-----------------------------------------------------------------        
094300* SAME MATCHING-KEY TECHNIQUE FOR SCHEDULED-ACTIVITY-FILE, WHICH          
094400* ARRIVES PRE-FILTERED TO THIS STUDY'S CFG-BURST-TASK-ID.                 
094500*-----------------------------------------------------------------        
094600 410-LOAD-SCHEDULE-FOR-PARTICIPANT.                                       
094700     MOVE 0 TO WS-SCHEDULE-COUNT.                                         
094800     PERFORM 411-LOAD-ONE-SCHEDULE THRU 411-EXIT                          
094900         UNTIL WS-SCHA-EOF                                                
095000         OR SCHA-PARTICIPANT-ID NOT = PART-ID.                            
095100 410-EXIT.                                                                
095200     EXIT.                                                                
095300*                                                                         
095400 411-LOAD-ONE-SCHEDULE.                                                   
095500     IF WS-SCHEDULE-COUNT < 400                                           
095600         ADD 1 TO WS-SCHEDULE-COUNT                                       
095700         MOVE SCHA-SCHEDULED-ON                                           
095800             TO WS-SCHEDULE-ON(WS-SCHEDULE-COUNT)                         
095900         MOVE SCHA-STATUS                                                 
096000             TO WS-SCHEDULE-STATUS(WS-SCHEDULE-COUNT)                     
096100     END-IF.                                                              
096200     PERFORM 730-READ-SCHEDULE THRU 730-EXIT.                             
096300 411-EXIT.                                                                
096400     EXIT.                                                                
096500*                                                                         
096600*-----------------------------------------------------------------        
096700* LAST-NOTIFICATION-FILE IS RELATIVE, ONE SLOT PER PARTICIPANT            
096800* ORDINAL POSITION -- SAME POSITION THE PARTICIPANT OCCUPIES IN           
096900* PARTICIPANT-FILE THIS RUN.                                              
097000*-----------------------------------------------------------------        
097100 420-LOOKUP-LAST-NOTIFICATION.                                            
097200     MOVE "N" TO WS-LNOT-FOUND-SWITCH.                                    
097300     MOVE WS-PARTICIPANT-SEQ-NO TO WS-LNOT-RELATIVE-KEY.                  
097400     READ LAST-NOTIFICATION-FILE                                          
097500         INVALID KEY                                                      
097600             MOVE "N" TO WS-LNOT-FOUND-SWITCH                             
097700         NOT INVALID KEY                                                  
097800             MOVE "Y" TO WS-LNOT-FOUND-SWITCH                             
097900     END-READ.                                                            
098000 420-EXIT.                                                                
098100     EXIT.                                                                
098200*                                                                         
098300*-----------------------------------------------------------------        
098400* FLIEGEL & VAN FLANDERN JULIAN DAY NUMBER.  EACH DIVISION IS             
098500* TRUNCATED INTO ITS OWN COMP WORK FIELD ON PURPOSE -- THE                
098600* FORMULA NEEDS INTEGER DIVISION AT EVERY STEP, NOT JUST ON THE           
098700* FINAL ANSWER, AND A SINGLE COMPUTE STATEMENT WOULD ONLY                 
098800* TRUNCATE ONCE.                                                          
098900*-----------------------------------------------------------------        
099000 600-DAY-NUMBER-OF.                                                       
099100     COMPUTE WS-FVF-T1 =                                                  
099200         (WS-DATE-ARG-MM - 14) / 12.                                      
099300     COMPUTE WS-FVF-T2 =                                                  
099400         (1461 * (WS-DATE-ARG-YYYY + 4800 + WS-FVF-T1)) / 4.              
099500     COMPUTE WS-FVF-T3 =                                                  
099600         (367 * (WS-DATE-ARG-MM - 2 - WS-FVF-T1 * 12)) / 12.              
099700     COMPUTE WS-FVF-T4 =                                                  
099800         (WS-DATE-ARG-YYYY + 4900 + WS-FVF-T1) / 100.                     
099900     COMPUTE WS-FVF-T5 = (3 * WS-FVF-T4) / 4.                             
100000     COMPUTE WS-DAY-NUMBER-OUT =                                          
100100         WS-DATE-ARG-DD - 32075 + WS-FVF-T2 + WS-FVF-T3                   
100200         - WS-FVF-T5.                                                     
100300 600-EXIT.                                                                
100400     EXIT.                                                                
100500*                                                                         
100600*-----------------------------------------------------------------        
100700* Y2K WINDOWING (BRG-0179) -- ACCEPT FROM DATE ONLY GIVES A               
100800* TWO-DIGIT YEAR.  50-99 IS 19xx, 00-49 IS 20xx.                          
100900*-----------------------------------------------------------------        
101000 610-BUILD-RUN-DATE.                                                      
101100     IF WS-ACCEPT-YY >= 50                                                
101200         COMPUTE WS-RUN-DATE = 19000000 +                                 
101300             WS-ACCEPT-YY * 10000 + WS-ACCEPT-MM * 100                    
101400             + WS-ACCEPT-DD                                               
101500     ELSE                                                                 
101600         COMPUTE WS-RUN-DATE = 20000000 +                                 
101700             WS-ACCEPT-YY * 10000 + WS-ACCEPT-MM * 100                    
101800             + WS-ACCEPT-DD                                               
101900     END-IF.                                                              
102000 610-EXIT.                                                                
102100     EXIT.                                                                
102200*                                                                         
102300*-----------------------------------------------------------------        
102400* ONE STEP OF THE LCG.  MULTIPLIER AND INCREMENT ARE THE PAIR             
102500* FROM NUMERICAL RECIPES; THE MODULUS IS BUILT INTO THE S9(18)            
102600* PRODUCT FIELD OVERFLOWING HARMLESSLY LIKE A FIXED 2**?? RING.           
102700*-----------------------------------------------------------------        
102800 620-RANDOM-NEXT.                                                         
102900     COMPUTE WS-RANDOM-PRODUCT =                                          
103000         WS-RANDOM-SEED * 1103515245 + 12345.                             
103100     DIVIDE WS-RANDOM-PRODUCT BY 2147483647                               
103200         GIVING WS-FVF-T1                                                 
103300         REMAINDER WS-RANDOM-REMAINDER.                                   
103400     IF WS-RANDOM-REMAINDER < 0                                           
103500         COMPUTE WS-RANDOM-SEED =                                         
103600             WS-RANDOM-REMAINDER + 2147483647                             
103700     ELSE                                                                 
103800         MOVE WS-RANDOM-REMAINDER TO WS-RANDOM-SEED                       
103900     END-IF.                                                              
104000 620-EXIT.                                                                
104100     EXIT.                                                                
104200*                                                                         
104300 710-READ-PARTICIPANT.                                                    
104400     READ PARTICIPANT-FILE                                                
104500         AT END MOVE "Y" TO WS-PARTICIPANT-EOF-SWITCH                     
104600     END-READ.                                                            
104700 710-EXIT.                                                                
104800     EXIT.                                                                
104900*                                                                         
105000 720-READ-EVENT.                                                          
105100     READ ACTIVITY-EVENT-FILE                                             
105200         AT END MOVE "Y" TO WS-EVENT-EOF-SWITCH                           
105300     END-READ.                                                            
105400 720-EXIT.                                                                
105500     EXIT.                                                                
105600*                                                                         
105700 730-READ-SCHEDULE.                                                       
105800     READ SCHEDULED-ACTIVITY-FILE                                         
105900         AT END MOVE "Y" TO WS-SCHA-EOF-SWITCH                            
106000     END-READ.                                                            
106100 730-EXIT.                                                                
106200     EXIT.                                                                
106300*                                                                         
106400 800-TERMINATION.                                                         
106500     CLOSE PARTICIPANT-FILE                                               
106600           ACTIVITY-EVENT-FILE                                            
106700           SCHEDULED-ACTIVITY-FILE                                        
106800           WORKER-CONFIG-FILE                                             
106900           LAST-NOTIFICATION-FILE                                         
107000           NOTIFICATION-OUTPUT-FILE.                                      
107100 800-EXIT.                                                                
107200     EXIT.                                                                
107300*                                                                         
107400*-----------------------------------------------------------------        
107500* NO WORKER-CONFIG-FILE RECORD, OR IT WOULD NOT OPEN -- NOTHING           
107600* THIS RUN CAN DO WITHOUT ITS TUNABLES.                                   
107700*-----------------------------------------------------------------        
107800 900-ERRORS.                                                              
107900     DISPLAY "COBNOT01 - WORKER-CONFIG-FILE UNREADABLE, STATUS "          
108000         WS-CFGR-FILE-STATUS.                                             
108100     CLOSE PARTICIPANT-FILE                                               
108200           ACTIVITY-EVENT-FILE                                            
108300           SCHEDULED-ACTIVITY-FILE                                        
108400           WORKER-CONFIG-FILE.                                            
108500     MOVE 16 TO RETURN-CODE.                                              
108600     STOP RUN.                                                            
108700 900-EXIT.                                                                
108800     EXIT.                                                                
108900                                                                          
