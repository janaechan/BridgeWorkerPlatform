000100*-----------------------------------------------------------------        
000200*    PARTCPY - PARTICIPANT RECORD LAYOUT                                  
000300*               ONE ENTRY PER ENROLLED STUDY PARTICIPANT.  READ BY        
000400*               BOTH THE NOTIFICATION WORKER (COBNOT01) AND THE           
000500*               RETENTION REPORT GENERATOR (COBRET01).                    
000600*-----------------------------------------------------------------        
000700*                                                                         
000800*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
000900*                                                                         
001000*-----------------------------------------------------------------        
001100*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001200*    2014/03/11  DJP  BRG-0244  ADDED PART-CONSENT-WITHDRAWN-FLAG         
001300*                                AFTER BRIDGE LEGAL ASKED FOR A           
001400*                                FAST WITHDRAWAL CHECK.                   
001500*-----------------------------------------------------------------        
001600 01  PARTICIPANT-RECORD.                                                  
001700*        ** key field                                                     
001800     03  PART-ID                     PIC X(36).                           
001900     03  PART-PHONE-NUMBER           PIC X(20).                           
002000     03  PART-PHONE-VERIFIED-FLAG    PIC X(01).                           
002100         88  PART-PHONE-VERIFIED         VALUE "Y".                       
002200         88  PART-PHONE-NOT-VERIFIED     VALUE "N".                       
002300     03  PART-TIMEZONE-OFFSET        PIC X(06).                           
002400     03  PART-DATA-GROUPS.                                                
002500         05  PART-DATA-GROUP         PIC X(30)                            
002600                                      OCCURS 5 TIMES                      
002700                                      INDEXED BY PART-DG-IDX.             
002800     03  PART-CONSENT-COUNT          PIC 9(02).                           
002900     03  PART-CONSENT-WITHDRAWN-FLAG PIC X(01).                           
003000         88  PART-CONSENT-WITHDRAWN      VALUE "Y".                       
003100     03  FILLER                      PIC X(34).                           
003200                                                                          
