000100*-----------------------------------------------------------------        
000200*    NOTOCPY - NOTIFICATION-OUTPUT RECORD LAYOUT                          
000300*               OUTBOUND SMS LOG WRITTEN BY COBNOT01 ONCE PER             
000400*               NOTIFICATION ACTUALLY SENT.  SEQUENTIAL, OUTPUT           
000500*               ONLY, NO CONTROL TOTALS ACCUMULATED.                      
000600*-----------------------------------------------------------------        
000700*                                                                         
000800*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
000900*                                                                         
001000*-----------------------------------------------------------------        
001100*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001200*-----------------------------------------------------------------        
001300 01  NOTIFICATION-OUTPUT-RECORD.                                          
001400     03  NOTO-PARTICIPANT-ID         PIC X(36).                           
001500     03  NOTO-MESSAGE-TEXT           PIC X(160).                          
001600     03  NOTO-TYPE                   PIC X(10).                           
001700     03  FILLER                      PIC X(04).                           
001800                                                                          
