000100*-----------------------------------------------------------------        
000200*    LNOTCPY - LAST-NOTIFICATION RECORD LAYOUT                            
000300*               ZERO OR ONE PER PARTICIPANT.  RELATIVE FILE, READ         
000400*               AND REWRITTEN BY COBNOT01 EACH RUN.  ABSENCE OF A         
000500*               RECORD MEANS THE PARTICIPANT WAS NEVER NOTIFIED.          
000600*-----------------------------------------------------------------        
000700*                                                                         
000800*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
000900*                                                                         
001000*-----------------------------------------------------------------        
001100*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001200*    1998/02/17  DJP  BRG-0201  ADDED LN-TYPE SO THE CUMULATIVE/          
001300*                                EARLY/LATE/PRE-BURST WORDING             
001400*                                BE AUDITED WITHOUT RE-READING THE        
001500*                                SMS LOG.                                 
001600*-----------------------------------------------------------------        
001700 01  LAST-NOTIFICATION-RECORD.                                            
001800*        ** key field                                                     
001900     03  LN-PARTICIPANT-ID           PIC X(36).                           
002000     03  LN-MESSAGE-TEXT             PIC X(160).                          
002100     03  LN-SENT-TIMESTAMP           PIC 9(08).                           
002200     03  LN-TYPE                     PIC X(10).                           
002300         88  LN-TYPE-EARLY               VALUE "EARLY     ".              
002400         88  LN-TYPE-LATE                VALUE "LATE      ".              
002500         88  LN-TYPE-CUMULATIVE          VALUE "CUMULATIVE".              
002600         88  LN-TYPE-PRE-BURST           VALUE "PRE_BURST ".              
002700     03  FILLER                      PIC X(06).                           
002800                                                                          
