000100*-----------------------------------------------------------------        
000200*    COBTPL01 - BRIDGE MESSAGE TEMPLATE VARIABLE RESOLVER                 
000300*               CALLED SUBPROGRAM.  SCANS A REMINDER MESSAGE FOR          
000400*               THE ${url} AND ${studyCommitment} PLACEHOLDERS AND        
000500*               SUBSTITUTES THE STUDY APP URL AND THE                     
000600*               PARTICIPANT'S ENGAGEMENT-REPORT BENEFITS TEXT.  IF        
000700*               NEITHER PLACEHOLDER IS PRESENT THE MESSAGE PASSES         
000800*               THROUGH UNCHANGED.  RETURNS "E" IN TPL-RETURN-CODE        
000900*               WHEN ${studyCommitment} IS REQUESTED BUT THE              
001000*               PARTICIPANT HAS NO ENGAGEMENT REPORT -- CALLER            
001100*               MUST SKIP SENDING FOR THAT PARTICIPANT.                   
001200*-----------------------------------------------------------------        
001300*                                                                         
001400*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001500*                                                                         
001600*-----------------------------------------------------------------        
001700*    1989/09/01  KMR  BRG-0133  ORIGINAL PROGRAM, SPLIT OUT OF            
001800*                                COBNOT01 SO THE TEMPLATE LOGIC           
001900*                                COULD BE UNIT TESTED ON ITS OWN.         
002000*    1991/08/19  KMR  BRG-0151  FIXED REPLACEMENT LOOP -- A               
002100*                                MESSAGE WITH THE SAME PLACEHOLDER        
002200*                                TWICE ONLY GOT THE FIRST ONE             
002300*                                SUBSTITUTED.                             
002400*    1999/01/06  DJP  BRG-0179  Y2K -- NO DATE FIELDS HANDLED             
002500*                                HERE.  REVIEWED, SIGNED OFF.             
002600*    2011/05/20  DJP  BRG-0220  ENGAGEMENT REPORT NOW INDEXED BY          
002700*                                PARTICIPANT ID, WAS SEQUENTIAL           
002800*                                LOOKUP -- TOO SLOW ONCE A STUDY          
002900*                                PASSED A FEW THOUSAND SUBJECTS.          
003000*    2024/03/11  RTK  BRG-0251  200-RESOLVE-STUDY-COMMITMENT NOW          
003100*                                OPENS AND CLOSES ENGAGEMENT-REPORT-      
003200*                                FILE ITSELF -- THE OLD COMMENT SAID      
003300*                                THE CALLER OPENED IT BUT COBNOT01        
003400*                                NEVER DID, SO EVERY studyCommitment      
003500*                                SUBSTITUTION READ AGAINST A CLOSED       
003600*                                FILE AND FELL THROUGH TO "E".            
003700*-----------------------------------------------------------------        
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.    COBTPL01.                                                 
004000 AUTHOR.        CAST SOFTWARE.                                            
004100 INSTALLATION.  BRIDGE RESEARCH DATA CENTER.                              
004200 DATE-WRITTEN.  SEPTEMBER 1989.                                           
004300 DATE-COMPILED.                                                           
004400 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004500*                                                                         
004600 EJECT                                                                    
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100*                                                                         
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT ENGAGEMENT-REPORT-FILE ASSIGN TO ENGRFILE                     
005500         ORGANIZATION IS INDEXED                                          
005600         ACCESS MODE IS RANDOM                                            
005700         RECORD KEY IS ENGR-PARTICIPANT-ID                                
005800         FILE STATUS IS WS-ENGR-FILE-STATUS.                              
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  ENGAGEMENT-REPORT-FILE                                               
006300     LABEL RECORDS ARE STANDARD.                                          
006400     COPY ENGRCPY.                                                        
006500*                                                                         
006600 WORKING-STORAGE SECTION.                                                 
006700*                                                                         
006800*   ** MESSAGE-TEXT WIDTH.  350-TRIM-LENGTH STARTS ITS BACKWARD           
006900*   ** SCAN FOR TRAILING BLANKS FROM THIS FAR OUT, SO THE FIELD           
007000*   ** WIDTH ONLY HAS TO CHANGE IN ONE PLACE.                             
007100 77  WS-MESSAGE-TEXT-LEN             PIC S9(9) COMP VALUE +160.           
007200*                                                                         
007300 01  WS-FILE-STATUS-GROUP.                                                
007400     03  WS-ENGR-FILE-STATUS         PIC X(02).                           
007500         88  WS-ENGR-FILE-OK             VALUE "00".                      
007600*                                                                         
007700 01  WS-WORK-TEXT                    PIC X(160).                          
007800*                                                                         
007900 01  WS-WORK-TEXT-CHARS REDEFINES WS-WORK-TEXT                            
008000                                     PIC X(01) OCCURS 160                 
008100                                          TIMES                           
008200                                          INDEXED BY WS-WTX-IDX.          
008300*                                                                         
008400 01  WS-NEW-TEXT                     PIC X(160).                          
008500*                                                                         
008600 01  WS-SCAN-SWITCHES.                                                    
008700     03  WS-HAS-URL-PLACEHOLDER      PIC X(01) VALUE "N".                 
008800         88  WS-HAS-URL                  VALUE "Y".                       
008900     03  WS-HAS-COMMIT-PLACEHOLDER   PIC X(01) VALUE "N".                 
009000         88  WS-HAS-COMMIT                VALUE "Y".                      
009100     03  WS-ENGR-FOUND-FLAG          PIC X(01) VALUE "N".                 
009200         88  WS-ENGR-FOUND                VALUE "Y".                      
009300*                                                                         
009400 01  WS-REPLACE-WORK.                                                     
009500     03  WS-PLACEHOLDER-TEXT         PIC X(20).                           
009600     03  WS-PLACEHOLDER-LEN          PIC 9(02) COMP.                      
009700     03  WS-REPLACEMENT-TEXT         PIC X(160).                          
009800     03  WS-REPLACEMENT-LEN          PIC 9(03) COMP.                      
009900     03  WS-OCCUR-COUNT              PIC 9(03) COMP.                      
010000     03  WS-FOUND-POS                PIC 9(03) COMP.                      
010100     03  WS-WORK-LEN                 PIC 9(03) COMP.                      
010200     03  WS-I                        PIC 9(03) COMP.                      
010300*                                                                         
010400 01  WS-REPLACEMENT-GROUP.                                                
010500     03  WS-REPLACEMENT-TEXT-2       PIC X(160).                          
010600*                                                                         
010700 01  WS-REPLACEMENT-TABLE REDEFINES WS-REPLACEMENT-GROUP.                 
010800     03  WS-REPLACEMENT-CHARS        PIC X(01) OCCURS 160                 
010900                                          TIMES                           
011000                                          INDEXED BY WS-RTX-IDX.          
011100*                                                                         
011200 01  WS-LITERAL-AREA.                                                     
011300     03  WS-URL-PLACEHOLDER-LIT      PIC X(06) VALUE "${url}".            
011400     03  WS-COMMIT-PLACEHOLDER-LIT   PIC X(18)                            
011500                                     VALUE "${studyCommitment}".          
011600*                                                                         
011700 LINKAGE SECTION.                                                         
011800     COPY TPLKCPY.                                                        
011900*                                                                         
012000 EJECT                                                                    
012100*-----------------------------------------------------------------        
012200* PROCEDURE DIVISION.                                                     
012300*-----------------------------------------------------------------        
012400 PROCEDURE DIVISION USING TPL-LINKAGE-BUFFER.                             
012500*                                                                         
012600     MOVE "O"              TO TPL-RETURN-CODE.                            
012700     MOVE TPL-MESSAGE-TEXT TO WS-WORK-TEXT.                               
012800     IF WS-WORK-TEXT-CHARS(1) NOT = SPACE                                 
012900         PERFORM 050-SCAN-FOR-PLACEHOLDERS THRU 050-EXIT                  
013000     END-IF.                                                              
013100     IF WS-HAS-URL                                                        
013200         PERFORM 100-RESOLVE-URL THRU 100-EXIT                            
013300     END-IF.                                                              
013400     IF TPL-RETURN-OK AND WS-HAS-COMMIT                                   
013500         PERFORM 200-RESOLVE-STUDY-COMMITMENT THRU 200-EXIT               
013600     END-IF.                                                              
013700     MOVE WS-WORK-TEXT TO TPL-MESSAGE-TEXT.                               
013800     GOBACK.                                                              
013900*                                                                         
014000*-----------------------------------------------------------------        
014100* LOOKS FOR EACH PLACEHOLDER SO WE TOUCH NOTHING WHEN NEITHER             
014200* ONE APPEARS (BUSINESS RULE 1).                                          
014300*-----------------------------------------------------------------        
014400 050-SCAN-FOR-PLACEHOLDERS.                                               
014500     MOVE 0 TO WS-OCCUR-COUNT.                                            
014600     INSPECT WS-WORK-TEXT TALLYING WS-OCCUR-COUNT                         
014700         FOR ALL WS-URL-PLACEHOLDER-LIT.                                  
014800     IF WS-OCCUR-COUNT > 0                                                
014900         SET WS-HAS-URL TO TRUE                                           
015000     END-IF.                                                              
015100     MOVE 0 TO WS-OCCUR-COUNT.                                            
015200     INSPECT WS-WORK-TEXT TALLYING WS-OCCUR-COUNT                         
015300         FOR ALL WS-COMMIT-PLACEHOLDER-LIT.                               
015400     IF WS-OCCUR-COUNT > 0                                                
015500         SET WS-HAS-COMMIT TO TRUE                                        
015600     END-IF.                                                              
015700 050-EXIT.                                                                
015800     EXIT.                                                                
015900*                                                                         
016000*-----------------------------------------------------------------        
016100* BUSINESS RULE 2 -- ${url} BECOMES THE STUDY APP URL.                    
016200*-----------------------------------------------------------------        
016300 100-RESOLVE-URL.                                                         
016400     MOVE TPL-APP-URL          TO WS-REPLACEMENT-TEXT-2.                  
016500     PERFORM 350-TRIM-LENGTH THRU 350-EXIT.                               
016600     MOVE WS-REPLACEMENT-TEXT-2 TO WS-REPLACEMENT-TEXT.                   
016700     MOVE WS-URL-PLACEHOLDER-LIT TO WS-PLACEHOLDER-TEXT.                  
016800     MOVE 6                    TO WS-PLACEHOLDER-LEN.                     
016900     PERFORM 300-REPLACE-ALL-OCCURRENCES THRU 300-EXIT.                   
017000 100-EXIT.                                                                
017100     EXIT.                                                                
017200*                                                                         
017300*-----------------------------------------------------------------        
017400* BUSINESS RULE 3 -- ${studyCommitment} BECOMES THE PARTICIPANT'S         
017500* ENGAGEMENT-REPORT BENEFITS TEXT.  NO REPORT, OR NO BENEFITS KEY         
017600* ON THE REPORT, IS THE "USER NOT CONFIGURED" CASE -- CALLER MUST         
017700* NOT SEND FOR THIS PARTICIPANT.                                          
017800* 2024/03/11 RTK BRG-0251 -- THIS PARAGRAPH IS THE ONLY PLACE THAT        
017900*   EVER TOUCHES ENGAGEMENT-REPORT-FILE, SO IT OWNS THE OPEN AND          
018000*   CLOSE ITSELF NOW -- THE OLD COMMENT BELOW CLAIMED THE CALLER          
018100*   OPENED IT, BUT COBNOT01 NEVER DID, SO EVERY studyCommitment           
018200*   SUBSTITUTION WAS A READ AGAINST AN UNOPENED FILE.                     
018300*-----------------------------------------------------------------        
018400 200-RESOLVE-STUDY-COMMITMENT.                                            
018500     MOVE "N" TO WS-ENGR-FOUND-FLAG.                                      
018600     OPEN INPUT ENGAGEMENT-REPORT-FILE.                                   
018700     IF NOT WS-ENGR-FILE-OK                                               
018800         GO TO 200-EXIT                                                   
018900     END-IF.                                                              
019000     MOVE TPL-PARTICIPANT-ID TO ENGR-PARTICIPANT-ID.                      
019100     READ ENGAGEMENT-REPORT-FILE                                          
019200         INVALID KEY                                                      
019300             MOVE "N" TO WS-ENGR-FOUND-FLAG                               
019400         NOT INVALID KEY                                                  
019500             MOVE "Y" TO WS-ENGR-FOUND-FLAG                               
019600     END-READ.                                                            
019700     CLOSE ENGAGEMENT-REPORT-FILE.                                        
019800     IF WS-ENGR-FOUND AND ENGR-HAS-BENEFITS                               
019900         MOVE ENGR-BENEFITS-TEXT   TO WS-REPLACEMENT-TEXT-2               
020000         PERFORM 350-TRIM-LENGTH THRU 350-EXIT                            
020100         MOVE WS-REPLACEMENT-TEXT-2 TO WS-REPLACEMENT-TEXT                
020200         MOVE WS-COMMIT-PLACEHOLDER-LIT TO WS-PLACEHOLDER-TEXT            
020300         MOVE 18                   TO WS-PLACEHOLDER-LEN                  
020400         PERFORM 300-REPLACE-ALL-OCCURRENCES THRU 300-EXIT                
020500     ELSE                                                                 
020600         MOVE "E" TO TPL-RETURN-CODE                                      
020700     END-IF.                                                              
020800 200-EXIT.                                                                
020900     EXIT.                                                                
021000*                                                                         
021100*-----------------------------------------------------------------        
021200* REPLACES EVERY OCCURRENCE OF WS-PLACEHOLDER-TEXT(1:LEN) IN              
021300* WS-WORK-TEXT WITH WS-REPLACEMENT-TEXT(1:REPLACEMENT-LEN).               
021400* BUSINESS RULE 4 -- ALL OCCURRENCES, NOT JUST THE FIRST.                 
021500*-----------------------------------------------------------------        
021600 300-REPLACE-ALL-OCCURRENCES.                                             
021700     MOVE 0 TO WS-OCCUR-COUNT.                                            
021800     INSPECT WS-WORK-TEXT TALLYING WS-OCCUR-COUNT                         
021900         FOR ALL WS-PLACEHOLDER-TEXT(1:WS-PLACEHOLDER-LEN).               
022000     PERFORM 301-REPLACE-ONE-OCCURRENCE THRU 301-EXIT                     
022100         UNTIL WS-OCCUR-COUNT = 0.                                        
022200 300-EXIT.                                                                
022300     EXIT.                                                                
022400*                                                                         
022500 301-REPLACE-ONE-OCCURRENCE.                                              
022600     MOVE 0 TO WS-FOUND-POS.                                              
022700     INSPECT WS-WORK-TEXT TALLYING WS-FOUND-POS                           
022800         FOR CHARACTERS BEFORE INITIAL                                    
022900         WS-PLACEHOLDER-TEXT(1:WS-PLACEHOLDER-LEN).                       
023000     PERFORM 320-SPLICE-REPLACEMENT THRU 320-EXIT.                        
023100     MOVE 0 TO WS-OCCUR-COUNT.                                            
023200     INSPECT WS-WORK-TEXT TALLYING WS-OCCUR-COUNT                         
023300         FOR ALL WS-PLACEHOLDER-TEXT(1:WS-PLACEHOLDER-LEN).               
023400 301-EXIT.                                                                
023500     EXIT.                                                                
023600*                                                                         
023700*-----------------------------------------------------------------        
023800* WS-FOUND-POS IS THE COUNT OF CHARACTERS AHEAD OF THE MATCH, I.E.        
023900* THE MATCH STARTS AT WS-FOUND-POS + 1.  SPLICES THE TEXT BEFORE,         
024000* THE TRIMMED REPLACEMENT, AND THE TEXT AFTER BACK TOGETHER.              
024100*-----------------------------------------------------------------        
024200 320-SPLICE-REPLACEMENT.                                                  
024300     MOVE SPACES TO WS-NEW-TEXT.                                          
024400     STRING WS-WORK-TEXT(1:WS-FOUND-POS)                                  
024500         WS-REPLACEMENT-TEXT(1:WS-REPLACEMENT-LEN)                        
024600         WS-WORK-TEXT(WS-FOUND-POS + WS-PLACEHOLDER-LEN + 1:)             
024700         DELIMITED BY SIZE                                                
024800         INTO WS-NEW-TEXT                                                 
024900     END-STRING.                                                          
025000     MOVE WS-NEW-TEXT TO WS-WORK-TEXT.                                    
025100 320-EXIT.                                                                
025200     EXIT.                                                                
025300*                                                                         
025400*-----------------------------------------------------------------        
025500* BACKWARD SCAN FOR THE LAST NON-BLANK CHARACTER.  USED TO TRIM           
025600* TRAILING FILLER SPACES OFF THE APP URL AND THE BENEFITS TEXT            
025700* BEFORE THEY ARE SPLICED IN -- WE MUST NOT CARRY BLANK PADDING           
025800* INTO THE MIDDLE OF THE MESSAGE.                                         
025900*-----------------------------------------------------------------        
026000 350-TRIM-LENGTH.                                                         
026100     MOVE WS-MESSAGE-TEXT-LEN TO WS-I.                                    
026200     PERFORM 360-BACK-UP-ONE THRU 360-EXIT                                
026300         UNTIL WS-I = 0 OR                                                
026400         WS-REPLACEMENT-CHARS(WS-I) NOT = SPACE.                          
026500     MOVE WS-I TO WS-REPLACEMENT-LEN.                                     
026600 350-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 360-BACK-UP-ONE.                                                         
027000     SUBTRACT 1 FROM WS-I.                                                
027100 360-EXIT.                                                                
027200     EXIT.                                                                
027300*                                                                         
027400*-----------------------------------------------------------------        
027500* ABNORMAL TERMINATION.  NOT EXPECTED TO BE REACHED -- THIS               
027600* PROGRAM NOW OPENS AND CLOSES THE ONLY FILE IT TOUCHES ITSELF            
027700* (200-RESOLVE-STUDY-COMMITMENT), SEE BRG-0251.                           
027800*-----------------------------------------------------------------        
027900 900-ERRORS.                                                              
028000     MOVE "E" TO TPL-RETURN-CODE.                                         
028100 900-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
