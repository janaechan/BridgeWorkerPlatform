000100*-----------------------------------------------------------------        
000200*    COBRET01 - BRIDGE RETENTION REPORT GENERATOR                         
000300*               RUNS ONCE PER STUDY PER REPORT DATE.  WALKS EVERY         
000400*               PARTICIPANT, FINDS THEIR STUDY_START_DATE EVENT,          
000500*               AND BUCKETS THEIR MOST RECENT SIGN-IN AND UPLOAD          
000600*               DAYS INTO TWO DAY-OFFSET-FROM-START HISTOGRAMS.           
000700*               STUDY ID COMES FROM A ONE-CARD PARAMETER FILE --          
000800*               THIS JOB HAS NO WORKER-CONFIG-FILE OF ITS OWN.            
000900*-----------------------------------------------------------------        
001000*                                                                         
001100*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001200*                                                                         
001300*-----------------------------------------------------------------        
001400*    1988/06/14  KMR  BRG-0120  ORIGINAL PROGRAM.  STUDY TEAM             
001500*                                WANTED A DAILY LOOK AT HOW FAR           
001600*                                PARTICIPANTS DRIFT FROM THEIR            
001700*                                ENROLLMENT DATE.                         
001800*    1991/09/03  KMR  BRG-0152  REQUEST-INFO MATCH-MERGE NOW              
001900*                                SKIPS ORPHAN RECORDS INSTEAD OF          
002000*                                ABENDING -- A FEW PARTICIPANTS           
002100*                                HAD NO REQUEST-INFO-FILE RECORD          
002200*                                AT ALL.                                  
002300*    1999/01/06  DJP  BRG-0179  Y2K -- WS-RUN-DATE WINDOWED               
002400*                                THROUGH 610-BUILD-RUN-DATE, SAME         
002500*                                TECHNIQUE AS COBNOT01.                   
002600*    2008/02/20  DJP  BRG-0216  DAY-OFFSET HISTOGRAM RANGE                
002700*                                WIDENED TO [-500,499] AFTER A            
002800*                                LONG-RUNNING STUDY OVERFLOWED            
002900*                                THE OLD [-100,99] TABLE.                 
003000*    2015/09/08  RTK  BRG-0232  PARAMETER CARD IS NOW CHECKED FOR         
003100*                                A BLANK STUDY ID BEFORE ANY FILE         
003200*                                IS OPENED.                               
003300*-----------------------------------------------------------------        
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.    COBRET01.                                                 
003600 AUTHOR.        CAST SOFTWARE.                                            
003700 INSTALLATION.  BRIDGE RESEARCH DATA CENTER.                              
003800 DATE-WRITTEN.  JUNE 1988.                                                
003900 DATE-COMPILED.                                                           
004000 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004100*                                                                         
004200 EJECT                                                                    
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT PARAMETER-CARD-FILE ASSIGN TO PARMFILE                        
005100         ORGANIZATION IS SEQUENTIAL                                       
005200         FILE STATUS IS WS-PARM-FILE-STATUS.                              
005300*                                                                         
005400     SELECT PARTICIPANT-FILE ASSIGN TO PARTFILE                           
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS IS WS-PART-FILE-STATUS.                              
005700*                                                                         
005800     SELECT ACTIVITY-EVENT-FILE ASSIGN TO EVNTFILE                        
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS IS WS-EVNT-FILE-STATUS.                              
006100*                                                                         
006200     SELECT REQUEST-INFO-FILE ASSIGN TO REQIFILE                          
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         FILE STATUS IS WS-REQI-FILE-STATUS.                              
006500*                                                                         
006600     SELECT RETENTION-REPORT-FILE ASSIGN TO RETRFILE                      
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         FILE STATUS IS WS-RETR-FILE-STATUS.                              
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200*                                                                         
007300*   ** ONE-CARD PARAMETER FILE -- NOT A COPYBOOK, THIS JOB IS THE         
007400*   ** ONLY READER.  STUDY ID ONLY; THE REPORT DATE COMES FROM            
007500*   ** ACCEPT FROM DATE, NOT FROM THE CARD.                               
007600 FD  PARAMETER-CARD-FILE                                                  
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  PARAMETER-CARD-RECORD.                                               
007900     03  PARM-STUDY-ID               PIC X(20).                           
008000     03  FILLER                      PIC X(60).                           
008100*                                                                         
008200 FD  PARTICIPANT-FILE                                                     
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY PARTCPY.                                                        
008500*                                                                         
008600 FD  ACTIVITY-EVENT-FILE                                                  
008700     LABEL RECORDS ARE STANDARD.                                          
008800     COPY EVNTCPY.                                                        
008900*                                                                         
009000 FD  REQUEST-INFO-FILE                                                    
009100     LABEL RECORDS ARE STANDARD.                                          
009200     COPY REQICPY.                                                        
009300*                                                                         
009400 FD  RETENTION-REPORT-FILE                                                
009500     LABEL RECORDS ARE STANDARD.                                          
009600     COPY RETRCPY.                                                        
009700*                                                                         
009800 EJECT                                                                    
009900 WORKING-STORAGE SECTION.                                                 
010000*   ** REPORT-LINE WIDTH, MATCHING RETRCPY'S RECORD LENGTH.  500          
010100*   ** AND 501 BLANK WS-REPORT-LINE-AREA OUT TO THIS LENGTH               
010200*   ** RATHER THAN A BARE MOVE SPACES, SO THE CLEAR STAYS RIGHT           
010300*   ** IF THE RECORD LAYOUT EVER WIDENS.                                  
010400 77  WS-REPORT-LINE-LEN              PIC S9(9) COMP VALUE +80.            
010500*                                                                         
010600 01  WS-FILE-STATUS-GROUP.                                                
010700     03  WS-PARM-FILE-STATUS         PIC X(02).                           
010800     03  WS-PART-FILE-STATUS         PIC X(02).                           
010900         88  WS-PART-EOF-STATUS          VALUE "10".                      
011000     03  WS-EVNT-FILE-STATUS         PIC X(02).                           
011100         88  WS-EVNT-EOF-STATUS          VALUE "10".                      
011200     03  WS-REQI-FILE-STATUS         PIC X(02).                           
011300         88  WS-REQI-EOF-STATUS          VALUE "10".                      
011400     03  WS-RETR-FILE-STATUS         PIC X(02).                           
011500*                                                                         
011600 01  WS-SWITCHES.                                                         
011700     03  WS-PARTICIPANT-EOF-SWITCH   PIC X(01) VALUE "N".                 
011800         88  WS-PARTICIPANT-EOF          VALUE "Y".                       
011900     03  WS-EVENT-EOF-SWITCH         PIC X(01) VALUE "N".                 
012000         88  WS-EVENT-EOF                 VALUE "Y".                      
012100     03  WS-REQI-EOF-SWITCH          PIC X(01) VALUE "N".                 
012200         88  WS-REQI-EOF                  VALUE "Y".                      
012300     03  WS-STUDY-START-FOUND-SWITCH                                      
012400                                     PIC X(01) VALUE "N".                 
012500         88  WS-STUDY-START-FOUND         VALUE "Y".                      
012600     03  WS-REQINFO-FOUND-SWITCH     PIC X(01) VALUE "N".                 
012700         88  WS-REQINFO-FOUND             VALUE "Y".                      
012800*                                                                         
012900 01  WS-STUDY-ID                     PIC X(20).                           
013000 01  WS-STUDY-START-EVENT-LIT        PIC X(40)                            
013100                                     VALUE "study_start_date".            
013200 01  WS-STUDY-START-DATE             PIC 9(08).                           
013300*                                                                         
013400 01  WS-RUN-DATE-FIELDS.                                                  
013500     03  WS-ACCEPT-DATE              PIC 9(06).                           
013600     03  WS-RUN-DATE                 PIC 9(08).                           
013700*                                                                         
013800 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.                       
013900     03  WS-ACCEPT-YY                PIC 9(02).                           
014000     03  WS-ACCEPT-MM                PIC 9(02).                           
014100     03  WS-ACCEPT-DD                PIC 9(02).                           
014200*                                                                         
014300 01  WS-DATE-ARG                     PIC 9(08).                           
014400 01  WS-DATE-ARG-PARTS REDEFINES WS-DATE-ARG.                             
014500     03  WS-DATE-ARG-YYYY            PIC 9(04).                           
014600     03  WS-DATE-ARG-MM              PIC 9(02).                           
014700     03  WS-DATE-ARG-DD              PIC 9(02).                           
014800*                                                                         
014900 01  WS-DAY-NUMBER-OUT               PIC S9(09) COMP.                     
015000 01  WS-STUDY-START-DAYNUM           PIC S9(09) COMP.                     
015100 01  WS-DAY-OFFSET                   PIC S9(05) COMP.                     
015200 01  WS-HIST-IDX                     PIC S9(05) COMP.                     
015300 01  WS-FVF-WORK.                                                         
015400     03  WS-FVF-T1                   PIC S9(09) COMP.                     
015500     03  WS-FVF-T2                   PIC S9(09) COMP.                     
015600     03  WS-FVF-T3                   PIC S9(09) COMP.                     
015700     03  WS-FVF-T4                   PIC S9(09) COMP.                     
015800     03  WS-FVF-T5                   PIC S9(09) COMP.                     
015900*                                                                         
016000*   ** DAY-OFFSET HISTOGRAM, ONE SLOT PER OFFSET FROM -500 TO             
016100*   ** 499 (BRG-0216).  SLOT = OFFSET + 501.  OFFSETS OUTSIDE             
016200*   ** THIS RANGE ARE DROPPED -- NO STUDY HAS EVER RUN A                  
016300*   ** PARTICIPANT THAT FAR OFF ENROLLMENT.                               
016400 01  WS-SIGNIN-HISTOGRAM.                                                 
016500     03  WS-HIST-SIGNIN-COUNT        PIC 9(06) COMP                       
016600                                      OCCURS 1000 TIMES                   
016700                                      INDEXED BY WS-HS-IDX                
016800                                      VALUE ZERO.                         
016900 01  WS-UPLOAD-HISTOGRAM.                                                 
017000     03  WS-HIST-UPLOAD-COUNT        PIC 9(06) COMP                       
017100                                      OCCURS 1000 TIMES                   
017200                                      INDEXED BY WS-HU-IDX                
017300                                      VALUE ZERO.                         
017400*                                                                         
017500*   ** PRINT-LINE STYLE WORK AREA -- THE HEADER AND DETAIL VIEWS          
017600*   ** ARE BUILT HERE AND MOVED TO THE FD RECORD JUST BEFORE THE          
017700*   ** WRITE, THE WAY THIS SHOP BUILDS OTHER SEQUENTIAL REPORTS.          
017800 01  WS-REPORT-LINE-AREA             PIC X(80).                           
017900*                                                                         
018000 01  WS-REPORT-HEADER-VIEW REDEFINES WS-REPORT-LINE-AREA.                 
018100     03  WS-RH-TYPE                 PIC X(01).                            
018200     03  WS-RH-STUDY-ID              PIC X(20).                           
018300     03  WS-RH-REPORT-DATE           PIC 9(08).                           
018400     03  WS-RH-REPORT-ID             PIC X(24).                           
018500     03  FILLER                      PIC X(27).                           
018600*                                                                         
018700 01  WS-REPORT-DETAIL-VIEW REDEFINES WS-REPORT-LINE-AREA.                 
018800     03  WS-RD-TYPE                 PIC X(01).                            
018900     03  WS-RD-STUDY-ID              PIC X(20).                           
019000     03  WS-RD-REPORT-DATE           PIC 9(08).                           
019100     03  WS-RD-REPORT-ID             PIC X(24).                           
019200     03  WS-RD-DAY-OFFSET            PIC S9(4).                           
019300     03  WS-RD-SIGNIN-COUNT          PIC 9(06).                           
019400     03  WS-RD-UPLOAD-COUNT          PIC 9(06).                           
019500     03  FILLER                      PIC X(11).                           
019600*                                                                         
019700 EJECT                                                                    
019800*-----------------------------------------------------------------        
019900* PROCEDURE DIVISION.                                                     
020000*-----------------------------------------------------------------        
020100 PROCEDURE DIVISION.                                                      
020200*                                                                         
020300 000-MAIN-LOGIC.                                                          
020400     PERFORM 100-INITIALIZATION THRU 100-EXIT.                            
020500     PERFORM 200-PROCESS-PARTICIPANT THRU 200-EXIT                        
020600         UNTIL WS-PARTICIPANT-EOF.                                        
020700     PERFORM 500-WRITE-REPORT THRU 500-EXIT.                              
020800     PERFORM 800-TERMINATION THRU 800-EXIT.                               
020900     STOP RUN.                                                            
021000*                                                                         
021100*-----------------------------------------------------------------        
021200* OPENS EVERY FILE, READS THE ONE PARAMETER CARD AND PRIMES ALL           
021300* THREE SEQUENTIAL READ-AHEAD STREAMS.                                    
021400*-----------------------------------------------------------------        
021500 100-INITIALIZATION.                                                      
021600     OPEN INPUT  PARAMETER-CARD-FILE.                                     
021700     IF WS-PARM-FILE-STATUS NOT = "00"                                    
021800         GO TO 900-ERRORS                                                 
021900     END-IF.                                                              
022000     READ PARAMETER-CARD-FILE                                             
022100         AT END GO TO 900-ERRORS                                          
022200     END-READ.                                                            
022300     IF PARM-STUDY-ID = SPACES                                            
022400         GO TO 900-ERRORS                                                 
022500     END-IF.                                                              
022600     MOVE PARM-STUDY-ID TO WS-STUDY-ID.                                   
022700     CLOSE PARAMETER-CARD-FILE.                                           
022800     OPEN INPUT  PARTICIPANT-FILE                                         
022900                 ACTIVITY-EVENT-FILE                                      
023000                 REQUEST-INFO-FILE.                                       
023100     OPEN OUTPUT RETENTION-REPORT-FILE.                                   
023200     ACCEPT WS-ACCEPT-DATE FROM DATE.                                     
023300     PERFORM 610-BUILD-RUN-DATE THRU 610-EXIT.                            
023400     PERFORM 710-READ-PARTICIPANT THRU 710-EXIT.                          
023500     PERFORM 720-READ-EVENT THRU 720-EXIT.                                
023600     PERFORM 730-READ-REQUEST-INFO THRU 730-EXIT.                         
023700 100-EXIT.                                                                
023800     EXIT.                                                                
023900*                                                                         
024000*-----------------------------------------------------------------        
024100* ONE ITERATION PER PARTICIPANT READ FROM PARTICIPANT-FILE.               
024200*-----------------------------------------------------------------        
024300 200-PROCESS-PARTICIPANT.                                                 
024400     PERFORM 400-FIND-STUDY-START THRU 400-EXIT.                          
024500     IF WS-STUDY-START-FOUND                                              
024600         PERFORM 410-MATCH-REQUEST-INFO THRU 410-EXIT                     
024700         IF WS-REQINFO-FOUND                                              
024800             PERFORM 440-UPDATE-HISTOGRAMS THRU 440-EXIT                  
024900         END-IF                                                           
025000     END-IF.                                                              
025100     PERFORM 710-READ-PARTICIPANT THRU 710-EXIT.                          
025200 200-EXIT.                                                                
025300     EXIT.                                                                
025400*                                                                         
025500*-----------------------------------------------------------------        
025600* ACTIVITY-EVENT-FILE IS GROUPED AND SORTED BY PARTICIPANT-ID.            
025700* COLLECT EVERY EVENT FOR THE CURRENT PARTICIPANT LOOKING FOR             
025800* THE STUDY_START_DATE EVENT; FIRST ONE FOUND WINS.  NO EVENT,            
025900* NO HISTOGRAM UPDATE -- THE PARTICIPANT IS SKIPPED ENTIRELY.             
026000*-----------------------------------------------------------------        
026100 400-FIND-STUDY-START.                                                    
026200     MOVE "N" TO WS-STUDY-START-FOUND-SWITCH.                             
026300     PERFORM 401-SCAN-ONE-EVENT THRU 401-EXIT                             
026400         UNTIL WS-EVENT-EOF                                               
026500         OR EVT-PARTICIPANT-ID NOT = PART-ID.                             
026600 400-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 401-SCAN-ONE-EVENT.                                                      
027000     IF NOT WS-STUDY-START-FOUND                                          
027100     AND EVT-ID = WS-STUDY-START-EVENT-LIT                                
027200         MOVE EVT-TIMESTAMP TO WS-STUDY-START-DATE                        
027300         SET WS-STUDY-START-FOUND TO TRUE                                 
027400     END-IF.                                                              
027500     PERFORM 720-READ-EVENT THRU 720-EXIT.                                
027600 401-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900*-----------------------------------------------------------------        
028000* REQUEST-INFO-FILE HOLDS ONE RECORD PER PARTICIPANT-ID, IN THE           
028100* SAME ORDER AS PARTICIPANT-FILE.  ADVANCE PAST ANY ORPHAN                
028200* RECORDS (BRG-0152) UNTIL THE KEYS MEET OR PASS.                         
028300*-----------------------------------------------------------------        
028400 410-MATCH-REQUEST-INFO.                                                  
028500     MOVE "N" TO WS-REQINFO-FOUND-SWITCH.                                 
028600     PERFORM 411-ADVANCE-REQUEST-INFO THRU 411-EXIT                       
028700         UNTIL WS-REQI-EOF                                                
028800         OR REQI-PARTICIPANT-ID NOT < PART-ID.                            
028900     IF NOT WS-REQI-EOF                                                   
029000     AND REQI-PARTICIPANT-ID = PART-ID                                    
029100         SET WS-REQINFO-FOUND TO TRUE                                     
029200     END-IF.                                                              
029300 410-EXIT.                                                                
029400     EXIT.                                                                
029500*                                                                         
029600 411-ADVANCE-REQUEST-INFO.                                                
029700     PERFORM 730-READ-REQUEST-INFO THRU 730-EXIT.                         
029800 411-EXIT.                                                                
029900     EXIT.                                                                
030000*                                                                         
030100*-----------------------------------------------------------------        
030200* BUCKETS THE PARTICIPANT'S MOST RECENT SIGN-IN AND UPLOAD DAYS           
030300* AGAINST DAYS-SINCE-STUDY-START.  A ZERO DATE IN EITHER FIELD            
030400* MEANS THE PARTICIPANT HAS NO SUCH ACTIVITY ON RECORD -- THAT            
030500* HISTOGRAM IS LEFT ALONE FOR THIS PARTICIPANT.                           
030600*-----------------------------------------------------------------        
030700 440-UPDATE-HISTOGRAMS.                                                   
030800     MOVE WS-STUDY-START-DATE TO WS-DATE-ARG.                             
030900     PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT.                             
031000     MOVE WS-DAY-NUMBER-OUT TO WS-STUDY-START-DAYNUM.                     
031100     IF REQI-LAST-SIGNED-IN-ON NOT = 0                                    
031200         MOVE REQI-LAST-SIGNED-IN-ON TO WS-DATE-ARG                       
031300         PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT                          
031400         COMPUTE WS-DAY-OFFSET =                                          
031500             WS-DAY-NUMBER-OUT - WS-STUDY-START-DAYNUM                    
031600         PERFORM 450-INCREMENT-SIGNIN-BUCKET THRU 450-EXIT                
031700     END-IF.                                                              
031800     IF REQI-LAST-UPLOADED-ON NOT = 0                                     
031900         MOVE REQI-LAST-UPLOADED-ON TO WS-DATE-ARG                        
032000         PERFORM 600-DAY-NUMBER-OF THRU 600-EXIT                          
032100         COMPUTE WS-DAY-OFFSET =                                          
032200             WS-DAY-NUMBER-OUT - WS-STUDY-START-DAYNUM                    
032300         PERFORM 460-INCREMENT-UPLOAD-BUCKET THRU 460-EXIT                
032400     END-IF.                                                              
032500 440-EXIT.                                                                
032600     EXIT.                                                                
032700*                                                                         
032800 450-INCREMENT-SIGNIN-BUCKET.                                             
032900     COMPUTE WS-HIST-IDX = WS-DAY-OFFSET + 501.                           
033000     IF WS-HIST-IDX >= 1 AND WS-HIST-IDX <= 1000                          
033100         ADD 1 TO WS-HIST-SIGNIN-COUNT(WS-HIST-IDX)                       
033200     END-IF.                                                              
033300 450-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600 460-INCREMENT-UPLOAD-BUCKET.                                             
033700     COMPUTE WS-HIST-IDX = WS-DAY-OFFSET + 501.                           
033800     IF WS-HIST-IDX >= 1 AND WS-HIST-IDX <= 1000                          
033900         ADD 1 TO WS-HIST-UPLOAD-COUNT(WS-HIST-IDX)                       
034000     END-IF.                                                              
034100 460-EXIT.                                                                
034200     EXIT.                                                                
034300*                                                                         
034400*-----------------------------------------------------------------        
034500* ONE HEADER LINE, THEN ONE DETAIL LINE FOR EVERY BUCKET THAT             
034600* RECEIVED AT LEAST ONE SIGN-IN OR UPLOAD.  THE BUCKETS ARE THE           
034700* ONLY TOTALS THIS REPORT CARRIES -- NO GRAND TOTAL LINE.                 
034800*-----------------------------------------------------------------        
034900 500-WRITE-REPORT.                                                        
035000     MOVE SPACES TO WS-REPORT-LINE-AREA(1:WS-REPORT-LINE-LEN).            
035100     MOVE "H"           TO WS-RH-TYPE.                                    
035200     MOVE WS-STUDY-ID    TO WS-RH-STUDY-ID.                               
035300     MOVE WS-RUN-DATE    TO WS-RH-REPORT-DATE.                            
035400     MOVE "-daily-retention-report" TO WS-RH-REPORT-ID.                   
035500     MOVE WS-REPORT-LINE-AREA TO RETENTION-REPORT-RECORD.                 
035600     WRITE RETENTION-REPORT-RECORD.                                       
035700     SET WS-HS-IDX TO 1.                                                  
035800     PERFORM 501-WRITE-ONE-BUCKET THRU 501-EXIT                           
035900         UNTIL WS-HS-IDX > 1000.                                          
036000 500-EXIT.                                                                
036100     EXIT.                                                                
036200*                                                                         
036300 501-WRITE-ONE-BUCKET.                                                    
036400     IF WS-HIST-SIGNIN-COUNT(WS-HS-IDX) > 0                               
036500     OR WS-HIST-UPLOAD-COUNT(WS-HS-IDX) > 0                               
036600         MOVE SPACES TO WS-REPORT-LINE-AREA(1:WS-REPORT-LINE-LEN)         
036700         MOVE "D"         TO WS-RD-TYPE                                   
036800         MOVE WS-STUDY-ID TO WS-RD-STUDY-ID                               
036900         MOVE WS-RUN-DATE TO WS-RD-REPORT-DATE                            
037000         MOVE "-daily-retention-report" TO WS-RD-REPORT-ID                
037100         COMPUTE WS-RD-DAY-OFFSET = WS-HS-IDX - 501                       
037200         MOVE WS-HIST-SIGNIN-COUNT(WS-HS-IDX)                             
037300             TO WS-RD-SIGNIN-COUNT                                        
037400         MOVE WS-HIST-UPLOAD-COUNT(WS-HS-IDX)                             
037500             TO WS-RD-UPLOAD-COUNT                                        
037600         MOVE WS-REPORT-LINE-AREA TO RETENTION-REPORT-RECORD              
037700         WRITE RETENTION-REPORT-RECORD                                    
037800     END-IF.                                                              
037900     SET WS-HS-IDX UP BY 1.                                               
038000 501-EXIT.                                                                
038100     EXIT.                                                                
038200*                                                                         
038300*-----------------------------------------------------------------        
038400* FLIEGEL & VAN FLANDERN JULIAN DAY NUMBER.  SAME ROUTINE AS              
038500* COBNOT01 -- EACH DIVISION TRUNCATES INTO ITS OWN COMP FIELD ON          
038600* PURPOSE, SINCE A SINGLE COMPUTE STATEMENT ONLY TRUNCATES ONCE.          
038700*-----------------------------------------------------------------        
038800 600-DAY-NUMBER-OF.                                                       
038900     COMPUTE WS-FVF-T1 =                                                  
039000         (WS-DATE-ARG-MM - 14) / 12.                                      
039100     COMPUTE WS-FVF-T2 =                                                  
039200         (1461 * (WS-DATE-ARG-YYYY + 4800 + WS-FVF-T1)) / 4.              
039300     COMPUTE WS-FVF-T3 =                                                  
039400         (367 * (WS-DATE-ARG-MM - 2 - WS-FVF-T1 * 12)) / 12.              
039500     COMPUTE WS-FVF-T4 =                                                  
039600         (WS-DATE-ARG-YYYY + 4900 + WS-FVF-T1) / 100.                     
039700     COMPUTE WS-FVF-T5 = (3 * WS-FVF-T4) / 4.                             
039800     COMPUTE WS-DAY-NUMBER-OUT =                                          
039900         WS-DATE-ARG-DD - 32075 + WS-FVF-T2 + WS-FVF-T3                   
040000         - WS-FVF-T5.                                                     
040100 600-EXIT.                                                                
040200     EXIT.                                                                
040300*                                                                         
040400*-----------------------------------------------------------------        
040500* Y2K WINDOWING (BRG-0179) -- ACCEPT FROM DATE ONLY GIVES A               
040600* TWO-DIGIT YEAR.  50-99 IS 19xx, 00-49 IS 20xx.                          
040700*-----------------------------------------------------------------        
040800 610-BUILD-RUN-DATE.                                                      
040900     IF WS-ACCEPT-YY >= 50                                                
041000         COMPUTE WS-RUN-DATE = 19000000 +                                 
041100             WS-ACCEPT-YY * 10000 + WS-ACCEPT-MM * 100                    
041200             + WS-ACCEPT-DD                                               
041300     ELSE                                                                 
041400         COMPUTE WS-RUN-DATE = 20000000 +                                 
041500             WS-ACCEPT-YY * 10000 + WS-ACCEPT-MM * 100                    
041600             + WS-ACCEPT-DD                                               
041700     END-IF.                                                              
041800 610-EXIT.                                                                
041900     EXIT.                                                                
042000*                                                                         
042100 710-READ-PARTICIPANT.                                                    
042200     READ PARTICIPANT-FILE                                                
042300         AT END MOVE "Y" TO WS-PARTICIPANT-EOF-SWITCH                     
042400     END-READ.                                                            
042500 710-EXIT.                                                                
042600     EXIT.                                                                
042700*                                                                         
042800 720-READ-EVENT.                                                          
042900     READ ACTIVITY-EVENT-FILE                                             
043000         AT END MOVE "Y" TO WS-EVENT-EOF-SWITCH                           
043100     END-READ.                                                            
043200 720-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500 730-READ-REQUEST-INFO.                                                   
043600     READ REQUEST-INFO-FILE                                               
043700         AT END MOVE "Y" TO WS-REQI-EOF-SWITCH                            
043800     END-READ.                                                            
043900 730-EXIT.                                                                
044000     EXIT.                                                                
044100*                                                                         
044200 800-TERMINATION.                                                         
044300     CLOSE PARTICIPANT-FILE                                               
044400           ACTIVITY-EVENT-FILE                                            
044500           REQUEST-INFO-FILE                                              
044600           RETENTION-REPORT-FILE.                                         
044700 800-EXIT.                                                                
044800     EXIT.                                                                
044900*                                                                         
045000*-----------------------------------------------------------------        
045100* NO PARAMETER CARD, A BLANK STUDY ID, OR THE CARD FILE WOULD             
045200* NOT OPEN -- NOTHING THIS RUN CAN DO WITHOUT A STUDY TO REPORT           
045300* ON (BRG-0232).                                                          
045400*-----------------------------------------------------------------        
045500 900-ERRORS.                                                              
045600     DISPLAY "COBRET01 - PARAMETER-CARD-FILE UNREADABLE, STATUS "         
045700         WS-PARM-FILE-STATUS.                                             
045800     MOVE 16 TO RETURN-CODE.                                              
045900     STOP RUN.                                                            
046000 900-EXIT.                                                                
046100     EXIT.                                                                
046200                                                                          
