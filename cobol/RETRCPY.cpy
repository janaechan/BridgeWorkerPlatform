000100*-----------------------------------------------------------------        
000200*    RETRCPY - RETENTION-REPORT RECORD LAYOUT                             
000300*               ONE FLAT 80-BYTE RECORD, RETR-RECORD-TYPE SET TO          
000400*               "H" FOR THE ONE HEADER LINE OR "D" FOR EACH DAY           
000500*               OFFSET BUCKET DETAIL LINE.  THE HEADER/DETAIL             
000600*               FIELD VIEWS (WS-REPORT-HEADER-VIEW AND                    
000700*               WS-REPORT-DETAIL-VIEW, EACH REDEFINING                    
000800*               WS-REPORT-LINE-AREA) LIVE IN COBRET01'S WORKING-          
000900*               STORAGE, NOT HERE -- THIS COPYBOOK IS JUST THE            
001000*               FD RECORD COBRET01 WRITES THAT BUILT LINE INTO.           
001100*-----------------------------------------------------------------        
001200*                                                                         
001300*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001400*                                                                         
001500*-----------------------------------------------------------------        
001600*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001700*-----------------------------------------------------------------        
001800 01  RETENTION-REPORT-RECORD.                                             
001900     03  RETR-RECORD-TYPE            PIC X(01).                           
002000         88  RETR-IS-HEADER              VALUE "H".                       
002100         88  RETR-IS-DETAIL              VALUE "D".                       
002200     03  RETR-STUDY-ID                PIC X(20).                          
002300     03  RETR-REPORT-DATE             PIC 9(08).                          
002400     03  RETR-REPORT-ID                PIC X(24).                         
002500     03  RETR-DAY-OFFSET               PIC S9(4).                         
002600     03  RETR-SIGNIN-COUNT             PIC 9(06).                         
002700     03  RETR-UPLOAD-COUNT             PIC 9(06).                         
002800     03  FILLER                        PIC X(11).                         
002900                                                                          
