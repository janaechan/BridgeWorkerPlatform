000100*-----------------------------------------------------------------        
000200*    ENGRCPY - ENGAGEMENT-REPORT RECORD LAYOUT                            
000300*               AT MOST ONE ENGAGEMENT DOCUMENT PER PARTICIPANT.          
000400*               READ ONLY BY COBTPL01 WHEN A MESSAGE CONTAINS THE         
000500*               ${studyCommitment} PLACEHOLDER.  THE "BENEFITS"           
000600*               KEY OF THE (FORMERLY JSON) DOCUMENT IS CARRIED            
000700*               HERE AS A FLAT TEXT FIELD.                                
000800*-----------------------------------------------------------------        
000900*                                                                         
001000*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001100*                                                                         
001200*-----------------------------------------------------------------        
001300*    1989/09/01  KMR  BRG-0133  ORIGINAL COPYBOOK, SPLIT OUT OF           
001400*                                THE NOTIFICATION RECORD WHEN THE         
001500*                                TEMPLATE HELPER WAS BROKEN OUT           
001600*                                INTO ITS OWN CALLED SUBPROGRAM.          
001700*-----------------------------------------------------------------        
001800 01  ENGAGEMENT-REPORT-RECORD.                                            
001900*        ** key field                                                     
002000     03  ENGR-PARTICIPANT-ID         PIC X(36).                           
002100     03  ENGR-PRESENT-FLAG           PIC X(01).                           
002200         88  ENGR-PRESENT                VALUE "Y".                       
002300         88  ENGR-ABSENT                 VALUE "N".                       
002400     03  ENGR-HAS-BENEFITS-FLAG      PIC X(01).                           
002500         88  ENGR-HAS-BENEFITS           VALUE "Y".                       
002600     03  ENGR-BENEFITS-TEXT          PIC X(160).                          
002700     03  FILLER                      PIC X(02).                           
002800                                                                          
