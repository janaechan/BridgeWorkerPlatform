000100*-----------------------------------------------------------------        
000200*    CFGRCPY - WORKER-CONFIG RECORD LAYOUT                                
000300*               ONE RECORD PER STUDY.  READ ONCE AT START OF              
000400*               COBNOT01 AND HELD IN WORKING STORAGE FOR THE WHOLE        
000500*               RUN -- EVERY ELIGIBILITY RULE IN THIS SUITE READS         
000600*               ITS TUNABLES FROM THIS BLOCK.                             
000700*-----------------------------------------------------------------        
000800*                                                                         
000900*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001000*                                                                         
001100*-----------------------------------------------------------------        
001200*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001300*    1991/06/05  KMR  BRG-0151  ADDED CFG-BLACKOUT-DAYS-FROM-START        
001400*                                AND CFG-BLACKOUT-DAYS-FROM-END --        
001500*                                SITES COMPLAINED ABOUT REMINDERS         
001600*                                ON ENROLLMENT DAY.                       
001700*    1998/11/09  DJP  BRG-0178  ADDED THE PRE-BURST GROUP/MESSAGE         
001800*                                PAIRS (CFG-PREBURST-RULES).              
001900*    1999/01/06  DJP  BRG-0179  Y2K -- NO DATE FIELDS IN THIS             
002000*                                COPYBOOK.  REVIEWED, SIGNED OFF.         
002100*    2011/05/20  DJP  BRG-0220  WIDENED EACH MESSAGE POOL TO 10           
002200*                                ENTRIES; STUDY TEAMS WANTED MORE         
002300*                                VARIETY IN THE REMINDER WORDING.         
002400*-----------------------------------------------------------------        
002500 01  WORKER-CONFIG-RECORD.                                                
002600*        ** key field                                                     
002700     03  CFG-STUDY-ID                PIC X(20).                           
002800     03  CFG-BURST-DURATION-DAYS     PIC 9(03).                           
002900     03  CFG-BURST-TASK-ID           PIC X(40).                           
003000     03  CFG-EARLY-LATE-CUTOFF-DAYS  PIC 9(03).                           
003100     03  CFG-BLACKOUT-DAYS-FROM-START                                     
003200                                      PIC 9(03).                          
003300     03  CFG-BLACKOUT-DAYS-FROM-END  PIC 9(03).                           
003400     03  CFG-ACTIVITIES-TO-COMPLETE-BURST                                 
003500                                      PIC 9(03).                          
003600     03  CFG-MISSED-CONSECUTIVE-THRESHOLD                                 
003700                                      PIC 9(03).                          
003800     03  CFG-MISSED-TOTAL-THRESHOLD  PIC 9(03).                           
003900     03  CFG-APP-URL                 PIC X(120).                          
004000*    ** data groups that fully exempt a participant                       
004100     03  CFG-EXCLUDED-GROUPS.                                             
004200         05  CFG-EXCLUDED-GROUP      PIC X(30)                            
004300                                      OCCURS 10 TIMES                     
004400                                      INDEXED BY CFG-EXG-IDX.             
004500*    ** event ids that each mark the start of one burst                   
004600     03  CFG-BURST-EVENTS.                                                
004700         05  CFG-BURST-EVENT-ID      PIC X(40)                            
004800                                      OCCURS 5 TIMES                      
004900                                      INDEXED BY CFG-BEV-IDX.             
005000*    ** data-group to single pre-burst message mapping                    
005100     03  CFG-PREBURST-RULES.                                              
005200         05  CFG-PREBURST-RULE       OCCURS 5 TIMES                       
005300                                      INDEXED BY CFG-PBR-IDX.             
005400             07  CFG-PREBURST-GROUP  PIC X(30).                           
005500             07  CFG-PREBURST-MSG    PIC X(160).                          
005600*    ** candidate message pools, one drawn at random per notice           
005700     03  CFG-EARLY-MSGS.                                                  
005800         05  CFG-EARLY-MSG           PIC X(160)                           
005900                                      OCCURS 10 TIMES                     
006000                                      INDEXED BY CFG-EAM-IDX.             
006100     03  CFG-LATE-MSGS.                                                   
006200         05  CFG-LATE-MSG            PIC X(160)                           
006300                                      OCCURS 10 TIMES                     
006400                                      INDEXED BY CFG-LTM-IDX.             
006500     03  CFG-CUMULATIVE-MSGS.                                             
006600         05  CFG-CUMULATIVE-MSG      PIC X(160)                           
006700                                      OCCURS 10 TIMES                     
006800                                      INDEXED BY CFG-CUM-IDX.             
006900     03  FILLER                      PIC X(52).                           
007000                                                                          
