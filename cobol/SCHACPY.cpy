000100*-----------------------------------------------------------------        
000200*    SCHACPY - SCHEDULED-ACTIVITY RECORD LAYOUT                           
000300*               ONE PER PARTICIPANT PER SCHEDULED DAY OF THE BURST        
000400*               TASK NAMED IN CFG-BURST-TASK-ID.  FILE IS GROUPED         
000500*               BY SCHA-PARTICIPANT-ID, THEN SORTED ASCENDING BY          
000600*               SCHA-SCHEDULED-ON WITHIN EACH PARTICIPANT.                
000700*-----------------------------------------------------------------        
000800*                                                                         
000900*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
001000*                                                                         
001100*-----------------------------------------------------------------        
001200*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001300*-----------------------------------------------------------------        
001400 01  SCHEDULED-ACTIVITY-RECORD.                                           
001500*        ** grouping field, not a unique key                              
001600     03  SCHA-PARTICIPANT-ID         PIC X(36).                           
001700     03  SCHA-SCHEDULED-ON           PIC 9(08).                           
001800     03  SCHA-STATUS                 PIC X(01).                           
001900         88  SCHA-FINISHED               VALUE "F".                       
002000     03  FILLER                      PIC X(05).                           
002100                                                                          
