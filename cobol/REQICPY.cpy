000100*-----------------------------------------------------------------        
000200*    REQICPY - REQUEST-INFO RECORD LAYOUT                                 
000300*               ONE PER PARTICIPANT.  USED ONLY BY THE RETENTION          
000400*               REPORT GENERATOR (COBRET01) TO BUCKET SIGN-IN AND         
000500*               UPLOAD ACTIVITY AGAINST STUDY START.                      
000600*-----------------------------------------------------------------        
000700*                                                                         
000800*--------------------PART OF BRIDGE ENGAGEMENT BATCH SUITE--------        
000900*                                                                         
001000*-----------------------------------------------------------------        
001100*    1987/04/14  KMR  BRG-0118  ORIGINAL COPYBOOK.                        
001200*-----------------------------------------------------------------        
001300 01  REQUEST-INFO-RECORD.                                                 
001400*        ** key field                                                     
001500     03  REQI-PARTICIPANT-ID         PIC X(36).                           
001600     03  REQI-LAST-SIGNED-IN-ON      PIC 9(08).                           
001700     03  REQI-LAST-UPLOADED-ON       PIC 9(08).                           
001800     03  FILLER                      PIC X(08).                           
001900                                                                          
